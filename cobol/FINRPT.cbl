000100**********************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. FINRPT.
000400 AUTHOR. M LINDQVIST.
000500 INSTALLATION. NORRBY EDP CENTER.
000600 DATE-WRITTEN. 1988-03-02.
000700 DATE-COMPILED.
000800 SECURITY.  UNCLASSIFIED - INTERNAL BATCH UTILITY.
000900*
001000* Purpose: End-of-run reporting step for the personal-finance
001100*          ledger.  Reads the posted transaction ledger in
001200*          account order, accumulates account and category
001300*          totals on a control break by TXN-USER-ID, checks
001400*          every budget on file against the account's spend,
001500*          raises alerts through FINALERT, and writes the
001600*          statistics report, the budget status report and
001700*          the flat CSV export of the whole ledger.
001800*
001900**********************************************************
002000* CHANGE LOG
002100*----------------------------------------------------------
002200* 1988-03-02 ML  PFM0004 - initial version: control break on
002300*                account, statistics report only.
002400* 1988-09-14 ML  PFM0011 - budget status report added, reads
002500*                BUDGET-FILE synchronised against the account
002600*                break (both files sorted user/category).
002700* 1991-02-27 BK  PFM0039 - account-level alerts added: flags
002800*                expense over income and a non-positive
002900*                closing balance, calls FINALERT.
003000* 1993-08-19 SS  PFM0059 - CSV export step added for the
003100*                spreadsheet crowd upstairs - separate pass
003200*                over the ledger after the reports are out.
003300* 1996-06-03 ML  PFM0071 - optional filtered-category subtotal
003400*                section; category list supplied on FILTCAT.
003500* 1998-12-01 BK  PFM0079 - Y2K: date/time block now comes from
003600*                COPYLIB-WSDATE's ACCEPT FROM DATE YYYYMMDD.
003700* 2003-04-22 SS  PFM0101 - category table bumped to 50 entries;
003800*                45 was overflowing on the biggest accounts.
003900* 2009-11-10 ML  PFM0141 - INCOME/EXPENSE BY CATEGORY sections
004000*                now print (NO DATA) when an account has no
004100*                postings of that type, instead of a blank
004200*                section header with nothing under it.
004300* 2014-04-02 ML  PFM0168 - this step now runs as the last CALLed   PFM0168
004400*                leg of the new FINBATCH run driver instead of
004500*                its own job step; STOP RUN changed to GOBACK.     PFM0168
004600* 2014-04-09 ML  PFM0171 - run counters recast as standalone
004700*                77-level items, one DISPLAY field apiece, now
004800*                that nothing moves them as a group.
004900* 2014-04-23 ML  PFM0175 - swapped the UPSI-0 rerun switch in
005000*                SPECIAL-NAMES for a CLASS condition on the
005100*                filter-category lead byte - this step has
005200*                always rebuilt every report from scratch either
005300*                way, but a garbled FILTCAT line was going into
005400*                the table untested until now.
005500* 2014-04-23 ML  PFM0176 - account finalization now reached by
005600*                falling through two paragraphs instead of two
005700*                separate PERFORM statements; see 300/301 below.
005800*----------------------------------------------------------
005900**********************************************************
006000 ENVIRONMENT DIVISION.
006100*----------------------------------------------------------
006200 CONFIGURATION SECTION.
006300*    PFM0175 - filter-category entries must start with a
006400*    letter; a blank or garbled FILTCAT line is now dropped
006500*    with a console warning instead of riding into the table
006600*    and showing up as a silent (NO DATA) subtotal later.
006700 SPECIAL-NAMES.
006800     CLASS VALID-CAT-LEAD IS 'A' THRU 'Z'.
006900
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT TXN-LEDGER-FILE ASSIGN TO 'TXNLDGR'
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS WC-LEDGER-FS.
007500
007600     SELECT OPTIONAL BUDGET-FILE ASSIGN TO 'BUDGMSTR'
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS WC-BUDGET-FS.
007900
008000     SELECT OPTIONAL FILTER-CAT-FILE ASSIGN TO 'FILTCAT'
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS WC-FILTER-FS.
008300
008400     SELECT STATS-RPT-FILE ASSIGN TO 'STATSRPT'
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS WC-STATS-FS.
008700
008800     SELECT BUDGET-RPT-FILE ASSIGN TO 'BUDGTRPT'
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         FILE STATUS IS WC-BUDGTRPT-FS.
009100
009200     SELECT EXPORT-FILE ASSIGN TO 'LEDGRCSV'
009300         ORGANIZATION IS LINE SEQUENTIAL
009400         FILE STATUS IS WC-EXPORT-FS.
009500
009600**********************************************************
009700 DATA DIVISION.
009800*----------------------------------------------------------
009900 FILE SECTION.
010000 FD  TXN-LEDGER-FILE.
010100     COPY COPYLIB-TXNREC.
010200
010300 FD  BUDGET-FILE.
010400     COPY COPYLIB-BGTREC.
010500
010600 FD  FILTER-CAT-FILE.
010700 01  FILTER-CAT-REC.
010800     05  FC-CATEGORY                 PIC X(20).
010900     05  FILLER                      PIC X(60).
011000
011100 FD  STATS-RPT-FILE.
011200 01  STATS-LINE-REC                  PIC X(80).
011300
011400 FD  BUDGET-RPT-FILE.
011500 01  BUDGT-LINE-REC                  PIC X(100).
011600
011700 FD  EXPORT-FILE.
011800 01  EXPORT-LINE-REC                 PIC X(200).
011900
012000**********************************************************
012100 WORKING-STORAGE SECTION.
012200
012300*    working storage data for error routine
012400     COPY Z0900-error-wkstg.
012500
012600*    shared run date/time block
012700     COPY COPYLIB-WSDATE.
012800
012900*    per-account category totals, reset on each control break
013000     COPY COPYLIB-CATTOT.
013100
013200*    account-level running totals, reset on each control break
013300     COPY COPYLIB-ACCTOT.
013400
013500 01  FILE-STATUS-FIELDS.
013600     05  WC-LEDGER-FS                PIC XX.
013700         88  LEDGER-FS-OK                VALUE '00'.
013800     05  WC-BUDGET-FS                PIC XX.
013900         88  BUDGET-FS-OK                VALUE '00'.
014000     05  WC-FILTER-FS                PIC XX.
014100         88  FILTER-FS-OK                VALUE '00'.
014200     05  WC-STATS-FS                 PIC XX.
014300         88  STATS-FS-OK                 VALUE '00'.
014400     05  WC-BUDGTRPT-FS              PIC XX.
014500         88  BUDGTRPT-FS-OK              VALUE '00'.
014600     05  WC-EXPORT-FS                PIC XX.
014700         88  EXPORT-FS-OK                VALUE '00'.
014800 01  WC-FILE-STATUS-ALT REDEFINES FILE-STATUS-FIELDS.
014900     05  FILLER                      PIC X(12).
015000
015100 01  SWITCHES.
015200     05  IS-LEDGER-EOF-SWITCH        PIC X(1)   VALUE 'N'.
015300         88  IS-LEDGER-EOF               VALUE 'Y'.
015400     05  IS-BUDGET-EOF-SWITCH        PIC X(1)   VALUE 'N'.
015500         88  IS-BUDGET-EOF                VALUE 'Y'.
015600     05  IS-FILTER-EOF-SWITCH        PIC X(1)   VALUE 'N'.
015700         88  IS-FILTER-EOF                VALUE 'Y'.
015800     05  IS-BUDGET-PRESENT-SWITCH    PIC X(1)   VALUE 'N'.
015900         88  IS-BUDGET-FILE-PRESENT      VALUE 'Y'.
016000     05  IS-FILTER-PRESENT-SWITCH    PIC X(1)   VALUE 'N'.
016100         88  IS-FILTER-FILE-PRESENT      VALUE 'Y'.
016200     05  IS-ACCOUNT-OPEN-SWITCH      PIC X(1)   VALUE 'N'.
016300         88  IS-ACCOUNT-OPEN              VALUE 'Y'.
016400     05  IS-VALID-TXN-SWITCH         PIC X(1)   VALUE 'N'.
016500         88  IS-VALID-TXN                 VALUE 'Y'.
016600     05  IS-CAT-FOUND-SWITCH         PIC X(1)   VALUE 'N'.
016700         88  IS-CAT-FOUND                 VALUE 'Y'.
016800     05  WC-ANY-INCOME-LINE-SWITCH   PIC X(1)   VALUE 'N'.
016900         88  WC-ANY-INCOME-LINE           VALUE 'Y'.
017000     05  WC-ANY-EXPENSE-LINE-SWITCH  PIC X(1)   VALUE 'N'.
017100         88  WC-ANY-EXPENSE-LINE          VALUE 'Y'.
017200
017300 77  W9-LEDGER-READ                  PIC S9(7) COMP VALUE ZERO.
017400 77  W9-LEDGER-REJECTED              PIC S9(7) COMP VALUE ZERO.
017500 77  W9-ACCOUNTS-PROCESSED           PIC S9(5) COMP VALUE ZERO.
017600 77  W9-STATS-LINES-WRITTEN          PIC S9(7) COMP VALUE ZERO.
017700 77  W9-BUDGT-LINES-WRITTEN          PIC S9(7) COMP VALUE ZERO.
017800 77  W9-EXPORT-LINES-WRITTEN         PIC S9(7) COMP VALUE ZERO.
017900 77  W9-ALERTS-RAISED                PIC S9(7) COMP VALUE ZERO.
018000
018100*    list of categories supplied on FILTER-CAT-FILE for the
018200*    optional filtered subtotal section of the statistics rpt
018300 01  FILTER-CAT-TABLE.
018400     05  FLT-CAT-COUNT               PIC S9(4) COMP VALUE ZERO.
018500     05  FLT-CAT-ENTRY OCCURS 30 TIMES
018600             INDEXED BY FLT-CAT-IDX.
018700         10  FLT-CATEGORY            PIC X(20).
018800
018900*    edited alternate, laid over the filter list, used by the
019000*    report-line move in 415-ONE-FILTERED-CATEGORY
019100     05  FLT-CAT-ENTRY-ALT REDEFINES FLT-CAT-ENTRY
019200             OCCURS 30 TIMES INDEXED BY FLT-CAT-ALT-IDX.
019300         10  FLT-CATEGORY-ALT        PIC X(20).
019400
019500*    one budget limit per account/category, collected from
019600*    BUDGET-FILE by 310-LOAD-ACCOUNT-BUDGETS for the account
019700*    now open on the control break
019800 01  BUDGET-TOTAL-TABLE.
019900     05  BUD-TOTAL-COUNT             PIC S9(4) COMP VALUE ZERO.
020000     05  BUD-TOTAL-ENTRY OCCURS 50 TIMES
020100             INDEXED BY BUD-IDX.
020200         10  BUD-CATEGORY            PIC X(20).
020300         10  BUD-LIMIT               PIC S9(9)V99.
020400
020500*    unsigned edited view used by the budget status report
020600     05  BUDGET-TOTAL-ENTRY-ALT REDEFINES BUD-TOTAL-ENTRY
020700             OCCURS 50 TIMES INDEXED BY BUD-ALT-IDX.
020800         10  BUD-CATEGORY-ALT        PIC X(20).
020900         10  BUD-LIMIT-UNSIGNED      PIC 9(9)V99.
021000
021100 01  MATCH-AND-WORK-FIELDS.
021200     05  WC-CURRENT-USER             PIC X(20)  VALUE SPACE.
021300     05  WC-SEARCH-CATEGORY          PIC X(20)  VALUE SPACE.
021400     05  WC-CAT-MATCH-IDX            PIC S9(4) COMP VALUE ZERO.
021500
021600*    budget usage work fields - same shape as FINPOST's
021700*    M0190-POST-TXN-BUDGET-CHECK, reused here per budget line
021800 01  BUDGET-CHECK-WORK.
021900     05  W9-SPENT-IN-CAT             PIC S9(11)V99 COMP-3
022000                                                 VALUE ZERO.
022100     05  W9-REMAINING                PIC S9(11)V99 VALUE ZERO.
022200     05  W9-PERCENT-USED             PIC S9(5)V99  VALUE ZERO.
022300     05  WE-PERCENT-USED             PIC ZZ9       VALUE ZERO.
022400     05  WE-EXCEEDED-AMT             PIC Z(9)9.99  VALUE ZERO.
022500     05  WC-ALERT-TEXT               PIC X(74)  VALUE SPACE.
022600
022700 01  ACCOUNT-ALERT-WORK.
022800     05  WE-ACC-INCOME               PIC Z(9)9.99  VALUE ZERO.
022900     05  WE-ACC-EXPENSE              PIC Z(9)9.99  VALUE ZERO.
023000     05  WE-ACC-BALANCE              PIC -(9)9.99  VALUE ZERO.
023100     05  WE-OVERSPEND-AMT            PIC Z(9)9.99  VALUE ZERO.
023200     05  WE-CAT-AMOUNT               PIC Z(9)9.99  VALUE ZERO.
023300
023400 01  STATISTICS-RPT-WORK.
023500     05  WC-STATS-LINE               PIC X(80)  VALUE SPACE.
023600     05  WC-FILTERED-INCOME          PIC S9(11)V99 VALUE ZERO.
023700     05  WC-FILTERED-EXPENSE         PIC S9(11)V99 VALUE ZERO.
023800     05  WE-FILT-INCOME              PIC Z(9)9.99  VALUE ZERO.
023900     05  WE-FILT-EXPENSE             PIC Z(9)9.99  VALUE ZERO.
024000
024100 01  BUDGET-RPT-WORK.
024200     05  WC-BUDGT-LINE               PIC X(100) VALUE SPACE.
024300     05  WC-BUDGT-STATUS             PIC X(8)   VALUE SPACE.
024400     05  WE-BUD-LIMIT                PIC Z(7)9.99  VALUE ZERO.
024500     05  WE-BUD-SPENT                PIC Z(7)9.99  VALUE ZERO.
024600     05  WE-BUD-REMAIN               PIC -(7)9.99  VALUE ZERO.
024700     05  WE-BUD-PCT                  PIC ZZ9       VALUE ZERO.
024800
024900 01  CSV-EXPORT-WORK.
025000     05  WC-EXPORT-LINE              PIC X(200) VALUE SPACE.
025100     05  WC-EXPORT-TYPE-WORD         PIC X(7)   VALUE SPACE.
025200     05  WC-EXPORT-DESC              PIC X(40)  VALUE SPACE.
025300     05  WE-EXPORT-AMOUNT            PIC Z(9)9.99  VALUE ZERO.
025400     05  WC-DESC-IDX                 PIC S9(2) COMP VALUE ZERO.
025500
025600**********************************************************
025700 PROCEDURE DIVISION.
025800 0000-FINRPT.
025900
026000     MOVE 'FINRPT.cbl' TO wc-msg-srcfile
026100     PERFORM 100-INITIALIZE
026200     PERFORM 200-ACCUMULATE-LEDGER
026300     PERFORM 600-CSV-EXPORT
026400     PERFORM Z0190-CLOSE-FILES
026500
026600     DISPLAY 'FINRPT - LEDGER RECORDS READ    ' W9-LEDGER-READ
026700     DISPLAY 'FINRPT - LEDGER RECORDS REJECTED '
026800             W9-LEDGER-REJECTED
026900     DISPLAY 'FINRPT - ACCOUNTS PROCESSED      '
027000             W9-ACCOUNTS-PROCESSED
027100     DISPLAY 'FINRPT - ALERT LINES RAISED      ' W9-ALERTS-RAISED
027200     DISPLAY 'FINRPT - STATS REPORT LINES      '
027300             W9-STATS-LINES-WRITTEN
027400     DISPLAY 'FINRPT - BUDGET REPORT LINES     '
027500             W9-BUDGT-LINES-WRITTEN
027600     DISPLAY 'FINRPT - CSV EXPORT LINES        '
027700             W9-EXPORT-LINES-WRITTEN
027800
027900*    PFM0168 - CALLed from FINBATCH now, so control returns to     PFM0168
028000*    the driver rather than ending the whole run here.
028100     GOBACK                                                        PFM0168
028200     .
028300
028400**********************************************************
028500* Run initialization - opens the ledger and both report files
028600* cold (none of the three is SELECT OPTIONAL), then brings up
028700* the budget master and the filter-category list if the run
028800* was handed either one, and primes the ledger with its first
028900* record before the account-break loop ever starts.
029000 100-INITIALIZE.
029100
029200     OPEN INPUT  TXN-LEDGER-FILE
029300     IF NOT LEDGER-FS-OK
029400         MOVE WC-LEDGER-FS   TO wc-msg-filestat
029500         MOVE 'TXN-LEDGER'   TO wc-msg-tblcurs
029600         MOVE '100-INITIALIZE' TO wc-msg-para
029700         PERFORM Z0900-ERROR-ROUTINE
029800     END-IF
029900
030000     OPEN OUTPUT STATS-RPT-FILE
030100     IF NOT STATS-FS-OK
030200         MOVE WC-STATS-FS    TO wc-msg-filestat
030300         MOVE 'STATS-RPT'    TO wc-msg-tblcurs
030400         MOVE '100-INITIALIZE' TO wc-msg-para
030500         PERFORM Z0900-ERROR-ROUTINE
030600     END-IF
030700
030800     OPEN OUTPUT BUDGET-RPT-FILE
030900     IF NOT BUDGTRPT-FS-OK
031000         MOVE WC-BUDGTRPT-FS TO wc-msg-filestat
031100         MOVE 'BUDGET-RPT'   TO wc-msg-tblcurs
031200         MOVE '100-INITIALIZE' TO wc-msg-para
031300         PERFORM Z0900-ERROR-ROUTINE
031400     END-IF
031500
031600     PERFORM 110-OPEN-OPTIONAL-FILES
031700
031800     IF IS-BUDGET-FILE-PRESENT
031900         PERFORM Z0110-READ-BUDGET
032000     END-IF
032100     IF IS-FILTER-FILE-PRESENT
032200         PERFORM 150-LOAD-FILTER-CATEGORIES
032300     END-IF
032400
032500     PERFORM Z0100-READ-LEDGER
032600     .
032700
032800**********************************************************
032900* BUDGET-FILE and FILTER-CAT-FILE are both SELECT OPTIONAL -
033000* a non-zero file status on OPEN just means the step ran
033100* with no budgets defined, or with no filter list supplied;
033200* neither is an error worth tracing.
033300**********************************************************
033400 110-OPEN-OPTIONAL-FILES.
033500
033600     OPEN INPUT BUDGET-FILE
033700     IF BUDGET-FS-OK
033800         SET IS-BUDGET-FILE-PRESENT TO TRUE
033900     ELSE
034000         SET IS-BUDGET-EOF TO TRUE
034100     END-IF
034200
034300     OPEN INPUT FILTER-CAT-FILE
034400     IF FILTER-FS-OK
034500         SET IS-FILTER-FILE-PRESENT TO TRUE
034600     ELSE
034700         SET IS-FILTER-EOF TO TRUE
034800     END-IF
034900     .
035000
035100**********************************************************
035200* Slurps the whole FILTER-CAT-FILE into FILTER-CAT-TABLE before
035300* the ledger pass starts - the list is short by design (30
035400* entries) and is consulted once per account in 410 below, so
035500* it is cheaper kept in a table than reread off disk.
035600 150-LOAD-FILTER-CATEGORIES.
035700
035800     PERFORM 155-READ-ONE-FILTER-REC UNTIL IS-FILTER-EOF
035900     CLOSE FILTER-CAT-FILE
036000     .
036100
036200**********************************************************
036300* One line of FILTER-CAT-FILE per call; a list longer than the
036400* table can hold is trimmed here with a console warning rather
036500* than abending the whole run over an oversized input file.
036600 155-READ-ONE-FILTER-REC.
036700
036800     READ FILTER-CAT-FILE
036900         AT END SET IS-FILTER-EOF TO TRUE
037000         NOT AT END
037100             IF FC-CATEGORY(1:1) IS NOT VALID-CAT-LEAD
037200                 DISPLAY 'FINRPT - FILTER LIST ENTRY GARBLED - '
037300                         'DROPPING ' FC-CATEGORY
037400             ELSE
037500             IF FLT-CAT-COUNT < 30
037600                 ADD 1 TO FLT-CAT-COUNT
037700                 SET FLT-CAT-IDX TO FLT-CAT-COUNT
037800                 MOVE FC-CATEGORY TO FLT-CATEGORY(FLT-CAT-IDX)
037900             ELSE
038000                 DISPLAY 'FINRPT - FILTER LIST FULL - DROPPING '
038100                         FC-CATEGORY
038200             END-IF
038300             END-IF
038400     END-READ
038500     .
038600
038700**********************************************************
038800* Ledger aggregation driver - one pass of TXN-LEDGER-FILE,
038900* control break on TXN-USER-ID (BATCH FLOW - Ledger
039000* aggregation).
039100**********************************************************
039200 200-ACCUMULATE-LEDGER.
039300
039400     MOVE SPACE TO WC-CURRENT-USER
039500     PERFORM 210-PROCESS-LEDGER-RECORD UNTIL IS-LEDGER-EOF
039600     IF IS-ACCOUNT-OPEN
039700         PERFORM 300-FINALIZE-ACCOUNT THRU 301-EXIT
039800     END-IF
039900     .
040000
040100**********************************************************
040200* One TXN-LEDGER-FILE record per call.  Detects the account
040300* break on TXN-USER-ID, closes out the account just finished
040400* before a new one is opened, then validates and tallies the
040500* record just read (BATCH FLOW - Ledger aggregation).
040600 210-PROCESS-LEDGER-RECORD.
040700
040800     IF NOT IS-ACCOUNT-OPEN OR
040900             TXN-USER-ID NOT = WC-CURRENT-USER
041000         IF IS-ACCOUNT-OPEN
041100             PERFORM 300-FINALIZE-ACCOUNT THRU 301-EXIT
041200         END-IF
041300         PERFORM 205-START-ACCOUNT
041400     END-IF
041500
041600     PERFORM 240-VALIDATE-TXN-RECORD
041700     IF IS-VALID-TXN
041800         PERFORM 220-ADD-TO-ACCOUNT-TOTALS
041900         PERFORM 230-ADD-TO-CATEGORY-TOTAL
042000     ELSE
042100         ADD 1 TO W9-LEDGER-REJECTED
042200         DISPLAY 'FINRPT - LEDGER RECORD SKIPPED - INVALID - '
042300                 TXN-USER-ID
042400     END-IF
042500
042600     PERFORM Z0100-READ-LEDGER
042700     .
042800
042900**********************************************************
043000* Resets the per-account running totals and the category table
043100* for the account now coming open on the break - nothing from
043200* the prior account is allowed to leak into the next one's
043300* figures.
043400 205-START-ACCOUNT.
043500
043600     MOVE TXN-USER-ID TO WC-CURRENT-USER
043700     SET IS-ACCOUNT-OPEN TO TRUE
043800     MOVE ZERO TO ACC-TOTAL-INCOME
043900     MOVE ZERO TO ACC-TOTAL-EXPENSE
044000     MOVE ZERO TO ACC-BALANCE
044100     MOVE ZERO TO CAT-TOTAL-COUNT
044200     ADD 1 TO W9-ACCOUNTS-PROCESSED
044300     .
044400
044500**********************************************************
044600* Record validation - same shape as FINPOST's M0120, run a
044700* second time here since the ledger is read cold by this
044800* step and nothing guarantees it was only ever fed through
044900* FINPOST (BUSINESS RULES - Record validation).
045000**********************************************************
045100 240-VALIDATE-TXN-RECORD.
045200
045300     MOVE 'Y' TO IS-VALID-TXN-SWITCH
045400
045500     IF TXN-USER-ID = SPACE
045600         MOVE 'N' TO IS-VALID-TXN-SWITCH
045700     END-IF
045800     IF NOT TXN-TYPE-VALID
045900         MOVE 'N' TO IS-VALID-TXN-SWITCH
046000     END-IF
046100     IF TXN-CATEGORY = SPACE
046200         MOVE 'N' TO IS-VALID-TXN-SWITCH
046300     END-IF
046400     IF TXN-AMOUNT NOT > 0
046500         MOVE 'N' TO IS-VALID-TXN-SWITCH
046600     END-IF
046700     .
046800
046900**********************************************************
047000* Folds one validated record into the account's running income
047100* or expense total and recomputes the balance in the same
047200* breath, so ACC-BALANCE is never more than one record stale.
047300 220-ADD-TO-ACCOUNT-TOTALS.
047400
047500     IF TXN-TYPE-INCOME
047600         ADD TXN-AMOUNT TO ACC-TOTAL-INCOME
047700     ELSE
047800         ADD TXN-AMOUNT TO ACC-TOTAL-EXPENSE
047900     END-IF
048000     COMPUTE ACC-BALANCE = ACC-TOTAL-INCOME - ACC-TOTAL-EXPENSE
048100     .
048200
048300**********************************************************
048400* Find-or-add the category's table entry, then fold this
048500* record's amount into the right side of it.
048600**********************************************************
048700 230-ADD-TO-CATEGORY-TOTAL.
048800
048900     MOVE TXN-CATEGORY TO WC-SEARCH-CATEGORY
049000     PERFORM 235-FIND-CATEGORY-ENTRY
049100     IF NOT IS-CAT-FOUND
049200         IF CAT-TOTAL-COUNT < 50
049300             ADD 1 TO CAT-TOTAL-COUNT
049400             MOVE CAT-TOTAL-COUNT TO WC-CAT-MATCH-IDX
049500             SET CAT-TOTAL-IDX TO WC-CAT-MATCH-IDX
049600             MOVE TXN-CATEGORY TO CAT-NAME(CAT-TOTAL-IDX)
049700             MOVE ZERO TO CAT-INCOME(CAT-TOTAL-IDX)
049800             MOVE ZERO TO CAT-EXPENSE(CAT-TOTAL-IDX)
049900             MOVE 'N' TO CAT-HAS-INCOME-SW(CAT-TOTAL-IDX)
050000             MOVE 'N' TO CAT-HAS-EXPENSE-SW(CAT-TOTAL-IDX)
050100         ELSE
050200             DISPLAY 'FINRPT - CATEGORY TABLE FULL - DROPPING '
050300                     TXN-CATEGORY
050400             GO TO 230-EXIT
050500         END-IF
050600     END-IF
050700
050800     SET CAT-TOTAL-IDX TO WC-CAT-MATCH-IDX
050900     IF TXN-TYPE-INCOME
051000         ADD TXN-AMOUNT TO CAT-INCOME(CAT-TOTAL-IDX)
051100         SET CAT-HAS-INCOME(CAT-TOTAL-IDX) TO TRUE
051200     ELSE
051300         ADD TXN-AMOUNT TO CAT-EXPENSE(CAT-TOTAL-IDX)
051400         SET CAT-HAS-EXPENSE(CAT-TOTAL-IDX) TO TRUE
051500     END-IF
051600     .
051700 230-EXIT.
051800     EXIT
051900     .
052000
052100**********************************************************
052200* Linear scan of the active part of CAT-TOTAL-TABLE for
052300* WC-SEARCH-CATEGORY.  Sets IS-CAT-FOUND and, when found,
052400* WC-CAT-MATCH-IDX.  Used both while building the table
052500* (230) and while looking a category up for a budget line
052600* (320, 500).
052700**********************************************************
052800 235-FIND-CATEGORY-ENTRY.
052900
053000     MOVE 'N' TO IS-CAT-FOUND-SWITCH
053100     MOVE 0 TO WC-CAT-MATCH-IDX
053200     PERFORM 236-SCAN-ONE-CATEGORY
053300         VARYING CAT-TOTAL-IDX FROM 1 BY 1
053400         UNTIL CAT-TOTAL-IDX > CAT-TOTAL-COUNT OR IS-CAT-FOUND
053500     .
053600
053700**********************************************************
053800* One table slot per call for 235's VARYING scan; left as its
053900* own paragraph (rather than inline) purely so the search can
054000* be driven with PERFORM ... VARYING in the house style.
054100 236-SCAN-ONE-CATEGORY.
054200
054300     IF CAT-NAME(CAT-TOTAL-IDX) = WC-SEARCH-CATEGORY
054400         SET IS-CAT-FOUND TO TRUE
054500         MOVE CAT-TOTAL-IDX TO WC-CAT-MATCH-IDX
054600     END-IF
054700     .
054800
054900**********************************************************
055000* Control-break trailer - one account's worth of budget
055100* checks, alerts and report lines, run once when the ledger
055200* moves to a new TXN-USER-ID (or hits end of file).
055300**********************************************************
055400 300-FINALIZE-ACCOUNT.
055500
055600     PERFORM 310-LOAD-ACCOUNT-BUDGETS
055700     PERFORM 320-BUDGET-ALERTS
055800     PERFORM 350-ACCOUNT-ALERTS
055900     .
056000
056100**********************************************************
056200* Falls through from 300 above every time - the budgets are
056300* loaded and the alerts are out before either report is
056400* allowed to print, so the two halves always run as one unit.
056500**********************************************************
056600 301-FINALIZE-ACCOUNT-REPORTS.
056700
056800     PERFORM 400-STATISTICS-RPT
056900     PERFORM 500-BUDGET-RPT
057000     .
057100 301-EXIT.
057200     EXIT
057300     .
057400
057500**********************************************************
057600* BUDGET-FILE is read once for the whole run (sorted the
057700* same as TXN-LEDGER-FILE - user id, category); this
057800* collects the slice belonging to the account just closed
057900* on the ledger break and leaves the file positioned at the
058000* first record for the next account, or at end of file.
058100**********************************************************
058200 310-LOAD-ACCOUNT-BUDGETS.
058300
058400     MOVE ZERO TO BUD-TOTAL-COUNT
058500     PERFORM 315-COLLECT-ONE-BUDGET-REC
058600         UNTIL IS-BUDGET-EOF OR BGT-USER-ID > WC-CURRENT-USER
058700     .
058800
058900**********************************************************
059000* One BUDGET-FILE record per call while it still belongs to
059100* the account on the break; reads past it and leaves the file
059200* positioned for whichever account comes next once the limit
059300* belongs to someone else or the file runs out.
059400 315-COLLECT-ONE-BUDGET-REC.
059500
059600     IF BGT-USER-ID = WC-CURRENT-USER
059700         IF BUD-TOTAL-COUNT < 50
059800             ADD 1 TO BUD-TOTAL-COUNT
059900             SET BUD-IDX TO BUD-TOTAL-COUNT
060000             MOVE BGT-CATEGORY TO BUD-CATEGORY(BUD-IDX)
060100             MOVE BGT-LIMIT TO BUD-LIMIT(BUD-IDX)
060200         ELSE
060300             DISPLAY 'FINRPT - BUDGET TABLE FULL FOR '
060400                     WC-CURRENT-USER
060500         END-IF
060600     END-IF
060700     PERFORM Z0110-READ-BUDGET
060800     .
060900
061000**********************************************************
061100* Post-transaction budget check, run once per budget on
061200* file for this account (BUSINESS RULES - Budget rules /
061300* Post-transaction budget check, applied here at report
061400* time against the whole account rather than one posting).
061500**********************************************************
061600 320-BUDGET-ALERTS.
061700
061800     PERFORM 325-ONE-BUDGET-ALERT
061900         VARYING BUD-IDX FROM 1 BY 1
062000         UNTIL BUD-IDX > BUD-TOTAL-COUNT
062100     .
062200
062300**********************************************************
062400* One entry of BUDGET-TOTAL-TABLE per call - looks up how much
062500* of the category has actually been spent, works out what is
062600* left, and raises a CRITICAL or WARNING alert line through
062700* FINALERT depending on how close to the limit the account sits.
062800 325-ONE-BUDGET-ALERT.
062900
063000     MOVE BUD-CATEGORY(BUD-IDX) TO WC-SEARCH-CATEGORY
063100     PERFORM 235-FIND-CATEGORY-ENTRY
063200     IF IS-CAT-FOUND
063300         MOVE CAT-EXPENSE(WC-CAT-MATCH-IDX) TO W9-SPENT-IN-CAT
063400     ELSE
063500         MOVE ZERO TO W9-SPENT-IN-CAT
063600     END-IF
063700
063800     PERFORM 340-REMAINING-BUDGET
063900     PERFORM 330-BUDGET-USAGE-PCT
064000
064100     IF W9-REMAINING < 0
064200         ADD 1 TO W9-ALERTS-RAISED
064300         COMPUTE WE-EXCEEDED-AMT = W9-REMAINING * -1
064400         STRING 'CRITICAL: BUDGET EXCEEDED FOR ' DELIMITED
064500                     BY SIZE
064600                BUD-CATEGORY(BUD-IDX) DELIMITED BY SPACE
064700                ' BY ' DELIMITED BY SIZE
064800                WE-EXCEEDED-AMT DELIMITED BY SIZE
064900             INTO WC-ALERT-TEXT
065000         CALL 'FINALERT' USING 'CRIT ', WC-ALERT-TEXT
065100     ELSE
065200         IF W9-PERCENT-USED >= 80
065300             ADD 1 TO W9-ALERTS-RAISED
065400             STRING 'WARNING: ' DELIMITED BY SIZE
065500                    BUD-CATEGORY(BUD-IDX) DELIMITED BY SPACE
065600                    ' AT ' DELIMITED BY SIZE
065700                    WE-PERCENT-USED DELIMITED BY SIZE
065800                    'PCT OF BUDGET' DELIMITED BY SIZE
065900                 INTO WC-ALERT-TEXT
066000             CALL 'FINALERT' USING 'WARN ', WC-ALERT-TEXT
066100         END-IF
066200     END-IF
066300     .
066400
066500**********************************************************
066600* Percent-of-limit math shared by the alert check (325) and the
066700* budget status report line (510) - a zero limit is treated as
066800* nothing spent rather than raising a divide exception.
066900 330-BUDGET-USAGE-PCT.
067000
067100     IF BUD-LIMIT(BUD-IDX) = 0
067200         MOVE ZERO TO W9-PERCENT-USED
067300     ELSE
067400         COMPUTE W9-PERCENT-USED ROUNDED =
067500             W9-SPENT-IN-CAT * 100 / BUD-LIMIT(BUD-IDX)
067600     END-IF
067700     MOVE W9-PERCENT-USED TO WE-PERCENT-USED
067800     .
067900
068000**********************************************************
068100* Single COMPUTE shared by 325 and 510 so the alert thresholds
068200* and the printed remaining-budget figure can never disagree.
068300 340-REMAINING-BUDGET.
068400
068500     COMPUTE W9-REMAINING = BUD-LIMIT(BUD-IDX) - W9-SPENT-IN-CAT
068600     .
068700
068800**********************************************************
068900* Account-level alerts (BUSINESS RULES - Account-level
069000* alerts): expense running ahead of income for the account,
069100* and a closing balance that is zero or negative.
069200**********************************************************
069300 350-ACCOUNT-ALERTS.
069400
069500     IF ACC-TOTAL-EXPENSE > ACC-TOTAL-INCOME
069600         ADD 1 TO W9-ALERTS-RAISED
069700         MOVE ACC-TOTAL-INCOME  TO WE-ACC-INCOME
069800         MOVE ACC-TOTAL-EXPENSE TO WE-ACC-EXPENSE
069900         COMPUTE WE-OVERSPEND-AMT =
070000             ACC-TOTAL-EXPENSE - ACC-TOTAL-INCOME
070100         STRING 'OVERSPEND: EXPENSE ' DELIMITED BY SIZE
070200                WE-ACC-EXPENSE DELIMITED BY SIZE
070300                ' EXCEEDS INCOME ' DELIMITED BY SIZE
070400                WE-ACC-INCOME DELIMITED BY SIZE
070500                ' FOR ' DELIMITED BY SIZE
070600                WC-CURRENT-USER DELIMITED BY SPACE
070700             INTO WC-ALERT-TEXT
070800         CALL 'FINALERT' USING 'WARN ', WC-ALERT-TEXT
070900     END-IF
071000
071100     IF ACC-BALANCE NOT > 0
071200         ADD 1 TO W9-ALERTS-RAISED
071300         MOVE ACC-BALANCE TO WE-ACC-BALANCE
071400         STRING 'NEGATIVE BALANCE FOR ' DELIMITED BY SIZE
071500                WC-CURRENT-USER DELIMITED BY SPACE
071600                ' BALANCE ' DELIMITED BY SIZE
071700                WE-ACC-BALANCE DELIMITED BY SIZE
071800             INTO WC-ALERT-TEXT
071900         CALL 'FINALERT' USING 'CRIT ', WC-ALERT-TEXT
072000     END-IF
072100     .
072200
072300**********************************************************
072400* Statistics report (REPORTS - Statistics report): title,
072500* totals, income/expense by category, optional filtered
072600* subtotal section.
072700**********************************************************
072800 400-STATISTICS-RPT.
072900
073000     MOVE SPACE TO WC-STATS-LINE
073100*    title line carries the account id so a page pulled off
073200*    the printer stack can be matched back to its owner.
073300     STRING 'STATISTICS REPORT - ACCOUNT ' DELIMITED BY SIZE
073400            WC-CURRENT-USER DELIMITED BY SPACE
073500         INTO WC-STATS-LINE
073600     PERFORM 405-WRITE-STATS-LINE
073700
073800     MOVE SPACE TO WC-STATS-LINE
073900     PERFORM 405-WRITE-STATS-LINE
074000
074100     MOVE ACC-TOTAL-INCOME TO WE-ACC-INCOME
074200     MOVE SPACE TO WC-STATS-LINE
074300*    the three summary figures always print in income/expense/
074400*    balance order regardless of how the account actually
074500*    sits, so every report in the stack reads the same way.
074600     STRING 'TOTAL INCOME   ' DELIMITED BY SIZE
074700            WE-ACC-INCOME DELIMITED BY SIZE
074800         INTO WC-STATS-LINE
074900     PERFORM 405-WRITE-STATS-LINE
075000
075100     MOVE ACC-TOTAL-EXPENSE TO WE-ACC-EXPENSE
075200     MOVE SPACE TO WC-STATS-LINE
075300     STRING 'TOTAL EXPENSE  ' DELIMITED BY SIZE
075400            WE-ACC-EXPENSE DELIMITED BY SIZE
075500         INTO WC-STATS-LINE
075600     PERFORM 405-WRITE-STATS-LINE
075700
075800     MOVE ACC-BALANCE TO WE-ACC-BALANCE
075900     MOVE SPACE TO WC-STATS-LINE
076000     STRING 'BALANCE        ' DELIMITED BY SIZE
076100            WE-ACC-BALANCE DELIMITED BY SIZE
076200         INTO WC-STATS-LINE
076300     PERFORM 405-WRITE-STATS-LINE
076400
076500     MOVE SPACE TO WC-STATS-LINE
076600     PERFORM 405-WRITE-STATS-LINE
076700
076800     MOVE SPACE TO WC-STATS-LINE
076900*    PFM0141 - one line per category that ever carried income
077000*    for this account; (NO DATA) substituted when the VARYING
077100*    loop below never finds one.
077200     STRING 'INCOME BY CATEGORY' DELIMITED BY SIZE
077300         INTO WC-STATS-LINE
077400     PERFORM 405-WRITE-STATS-LINE
077500     MOVE 'N' TO WC-ANY-INCOME-LINE-SWITCH
077600     PERFORM 420-ONE-INCOME-CATEGORY-LINE
077700         VARYING CAT-TOTAL-IDX FROM 1 BY 1
077800         UNTIL CAT-TOTAL-IDX > CAT-TOTAL-COUNT
077900     IF NOT WC-ANY-INCOME-LINE
078000         MOVE SPACE TO WC-STATS-LINE
078100         STRING '  (NO DATA)' DELIMITED BY SIZE
078200             INTO WC-STATS-LINE
078300         PERFORM 405-WRITE-STATS-LINE
078400     END-IF
078500
078600     MOVE SPACE TO WC-STATS-LINE
078700     PERFORM 405-WRITE-STATS-LINE
078800
078900     MOVE SPACE TO WC-STATS-LINE
079000*    same shape as the income section just above, mirrored
079100*    for expense categories.
079200     STRING 'EXPENSE BY CATEGORY' DELIMITED BY SIZE
079300         INTO WC-STATS-LINE
079400     PERFORM 405-WRITE-STATS-LINE
079500     MOVE 'N' TO WC-ANY-EXPENSE-LINE-SWITCH
079600     PERFORM 430-ONE-EXPENSE-CATEGORY-LINE
079700         VARYING CAT-TOTAL-IDX FROM 1 BY 1
079800         UNTIL CAT-TOTAL-IDX > CAT-TOTAL-COUNT
079900     IF NOT WC-ANY-EXPENSE-LINE
080000         MOVE SPACE TO WC-STATS-LINE
080100         STRING '  (NO DATA)' DELIMITED BY SIZE
080200             INTO WC-STATS-LINE
080300         PERFORM 405-WRITE-STATS-LINE
080400     END-IF
080500
080600*    PFM0071 - optional filtered-category section prints
080700*    last, after the unfiltered breakdown is already on paper.
080800     PERFORM 410-FILTERED-TOTALS
080900     .
081000
081100**********************************************************
081200* Common writer for every line of the statistics report -
081300* titles, totals and category detail lines alike all funnel
081400* through here so the line counter stays accurate.
081500 405-WRITE-STATS-LINE.
081600
081700     MOVE WC-STATS-LINE TO STATS-LINE-REC
081800     WRITE STATS-LINE-REC
081900     ADD 1 TO W9-STATS-LINES-WRITTEN
082000     .
082100
082200**********************************************************
082300* One category slot per call under the VARYING loop in 400 -
082400* prints only categories that actually carried income for this
082500* account, and flags WC-ANY-INCOME-LINE so 400 knows whether
082600* the (NO DATA) line belongs under the section header.
082700 420-ONE-INCOME-CATEGORY-LINE.
082800
082900     IF CAT-HAS-INCOME(CAT-TOTAL-IDX)
083000         SET WC-ANY-INCOME-LINE TO TRUE
083100         MOVE CAT-INCOME(CAT-TOTAL-IDX) TO WE-CAT-AMOUNT
083200         MOVE SPACE TO WC-STATS-LINE
083300         STRING '  ' DELIMITED BY SIZE
083400                CAT-NAME(CAT-TOTAL-IDX) DELIMITED BY SPACE
083500                '  ' DELIMITED BY SIZE
083600                WE-CAT-AMOUNT DELIMITED BY SIZE
083700             INTO WC-STATS-LINE
083800         PERFORM 405-WRITE-STATS-LINE
083900     END-IF
084000     .
084100
084200**********************************************************
084300* Mirror of 420 above for the expense side of the category
084400* table - same VARYING loop shape, same (NO DATA) convention.
084500 430-ONE-EXPENSE-CATEGORY-LINE.
084600
084700     IF CAT-HAS-EXPENSE(CAT-TOTAL-IDX)
084800         SET WC-ANY-EXPENSE-LINE TO TRUE
084900         MOVE CAT-EXPENSE(CAT-TOTAL-IDX) TO WE-CAT-AMOUNT
085000         MOVE SPACE TO WC-STATS-LINE
085100         STRING '  ' DELIMITED BY SIZE
085200                CAT-NAME(CAT-TOTAL-IDX) DELIMITED BY SPACE
085300                '  ' DELIMITED BY SIZE
085400                WE-CAT-AMOUNT DELIMITED BY SIZE
085500             INTO WC-STATS-LINE
085600         PERFORM 405-WRITE-STATS-LINE
085700     END-IF
085800     .
085900
086000**********************************************************
086100* Optional filtered-category subtotal section - only runs
086200* when FILTER-CAT-FILE was supplied and had entries on it;
086300* names a category with no matching transactions instead
086400* of printing it with zero totals.
086500**********************************************************
086600 410-FILTERED-TOTALS.
086700
086800     IF NOT IS-FILTER-FILE-PRESENT OR FLT-CAT-COUNT = 0
086900         GO TO 410-EXIT
087000     END-IF
087100
087200     MOVE SPACE TO WC-STATS-LINE
087300     PERFORM 405-WRITE-STATS-LINE
087400     MOVE SPACE TO WC-STATS-LINE
087500     STRING 'FILTERED CATEGORY TOTALS' DELIMITED BY SIZE
087600         INTO WC-STATS-LINE
087700     PERFORM 405-WRITE-STATS-LINE
087800
087900*    PFM0142 - income/expense are now SUMMED across the whole
088000*    supplied list instead of shown one category at a time;
088100*    only a category that matches nothing gets its own line.
088200     MOVE ZERO TO WC-FILTERED-INCOME WC-FILTERED-EXPENSE
088300     PERFORM 415-ONE-FILTERED-CATEGORY
088400         VARYING FLT-CAT-IDX FROM 1 BY 1
088500         UNTIL FLT-CAT-IDX > FLT-CAT-COUNT
088600     PERFORM 416-WRITE-FILTERED-TOTALS-LINE
088700     .
088800 410-EXIT.
088900     EXIT
089000     .
089100
089200**********************************************************
089300* One requested category per call under 410's VARYING loop -
089400* folds its income/expense into the running filtered totals, or
089500* prints a no-match line when the category never appeared on
089600* this account's ledger at all.
089700 415-ONE-FILTERED-CATEGORY.
089800
089900     MOVE FLT-CATEGORY(FLT-CAT-IDX) TO WC-SEARCH-CATEGORY
090000     PERFORM 235-FIND-CATEGORY-ENTRY
090100     IF IS-CAT-FOUND
090200         ADD CAT-INCOME(WC-CAT-MATCH-IDX)  TO WC-FILTERED-INCOME
090300         ADD CAT-EXPENSE(WC-CAT-MATCH-IDX) TO WC-FILTERED-EXPENSE
090400     ELSE
090500         MOVE SPACE TO WC-STATS-LINE
090600         STRING '  ' DELIMITED BY SIZE
090700                FLT-CATEGORY(FLT-CAT-IDX) DELIMITED BY SPACE
090800                '  NO MATCHING TRANSACTIONS' DELIMITED BY SIZE
090900             INTO WC-STATS-LINE
091000         PERFORM 405-WRITE-STATS-LINE
091100     END-IF
091200     .
091300
091400**********************************************************
091500* Single summary line for the whole filtered list, written once
091600* after every entry in FILTER-CAT-TABLE has been folded in by
091700* 415 above.
091800 416-WRITE-FILTERED-TOTALS-LINE.
091900
092000     MOVE WC-FILTERED-INCOME  TO WE-FILT-INCOME
092100     MOVE WC-FILTERED-EXPENSE TO WE-FILT-EXPENSE
092200     MOVE SPACE TO WC-STATS-LINE
092300     STRING '  FILTERED TOTALS  INCOME ' DELIMITED BY SIZE
092400            WE-FILT-INCOME DELIMITED BY SIZE
092500            '  EXPENSE ' DELIMITED BY SIZE
092600            WE-FILT-EXPENSE DELIMITED BY SIZE
092700         INTO WC-STATS-LINE
092800     PERFORM 405-WRITE-STATS-LINE
092900     .
093000
093100**********************************************************
093200* Budget status report (REPORTS - Budget status report).
093300**********************************************************
093400 500-BUDGET-RPT.
093500
093600     IF BUD-TOTAL-COUNT = 0
093700         MOVE SPACE TO WC-BUDGT-LINE
093800         STRING 'ACCOUNT ' DELIMITED BY SIZE
093900                WC-CURRENT-USER DELIMITED BY SPACE
094000                ' - NO BUDGETS SET' DELIMITED BY SIZE
094100             INTO WC-BUDGT-LINE
094200         PERFORM 505-WRITE-BUDGT-LINE
094300     ELSE
094400         PERFORM 510-ONE-BUDGET-RPT-LINE
094500             VARYING BUD-IDX FROM 1 BY 1
094600             UNTIL BUD-IDX > BUD-TOTAL-COUNT
094700     END-IF
094800     .
094900
095000**********************************************************
095100* Common writer for the budget status report, same role for
095200* BUDGET-RPT-FILE that 405 plays for the statistics report.
095300 505-WRITE-BUDGT-LINE.
095400
095500     MOVE WC-BUDGT-LINE TO BUDGT-LINE-REC
095600     WRITE BUDGT-LINE-REC
095700     ADD 1 TO W9-BUDGT-LINES-WRITTEN
095800     .
095900
096000**********************************************************
096100* One budget line per call under 500's VARYING loop - reuses
096200* the same spent/remaining/percent math as the alert check (325)
096300* so the printed figures and the alerts raised against them
096400* never drift apart.
096500 510-ONE-BUDGET-RPT-LINE.
096600
096700     MOVE BUD-CATEGORY(BUD-IDX) TO WC-SEARCH-CATEGORY
096800     PERFORM 235-FIND-CATEGORY-ENTRY
096900     IF IS-CAT-FOUND
097000         MOVE CAT-EXPENSE(WC-CAT-MATCH-IDX) TO W9-SPENT-IN-CAT
097100     ELSE
097200         MOVE ZERO TO W9-SPENT-IN-CAT
097300     END-IF
097400
097500     PERFORM 340-REMAINING-BUDGET
097600     PERFORM 330-BUDGET-USAGE-PCT
097700
097800     IF W9-REMAINING < 0
097900         MOVE 'EXCEEDED' TO WC-BUDGT-STATUS
098000     ELSE
098100         MOVE 'OK      ' TO WC-BUDGT-STATUS
098200     END-IF
098300
098400     MOVE BUD-LIMIT(BUD-IDX) TO WE-BUD-LIMIT
098500     MOVE W9-SPENT-IN-CAT    TO WE-BUD-SPENT
098600     MOVE W9-REMAINING       TO WE-BUD-REMAIN
098700     MOVE W9-PERCENT-USED    TO WE-BUD-PCT
098800
098900     MOVE SPACE TO WC-BUDGT-LINE
099000     STRING WC-BUDGT-STATUS DELIMITED BY SIZE
099100            ' ' DELIMITED BY SIZE
099200            BUD-CATEGORY(BUD-IDX) DELIMITED BY SPACE
099300            ' LIMIT ' DELIMITED BY SIZE
099400            WE-BUD-LIMIT DELIMITED BY SIZE
099500            ' SPENT ' DELIMITED BY SIZE
099600            WE-BUD-SPENT DELIMITED BY SIZE
099700            ' REMAIN ' DELIMITED BY SIZE
099800            WE-BUD-REMAIN DELIMITED BY SIZE
099900            ' PCT ' DELIMITED BY SIZE
100000            WE-BUD-PCT DELIMITED BY SIZE
100100         INTO WC-BUDGT-LINE
100200     PERFORM 505-WRITE-BUDGT-LINE
100300     .
100400
100500**********************************************************
100600* CSV export (REPORTS - CSV export).  A second, separate
100700* pass over the ledger - simplest way to get every posted
100800* record out in ledger order without disturbing the
100900* account-break accumulation done in the 200 series.
101000**********************************************************
101100 600-CSV-EXPORT.
101200
101300     CLOSE TXN-LEDGER-FILE
101400     OPEN INPUT TXN-LEDGER-FILE
101500     IF NOT LEDGER-FS-OK
101600         MOVE WC-LEDGER-FS     TO wc-msg-filestat
101700         MOVE 'TXN-LEDGER'     TO wc-msg-tblcurs
101800         MOVE '600-CSV-EXPORT' TO wc-msg-para
101900         PERFORM Z0900-ERROR-ROUTINE
102000     END-IF
102100
102200     OPEN OUTPUT EXPORT-FILE
102300     IF NOT EXPORT-FS-OK
102400         MOVE WC-EXPORT-FS     TO wc-msg-filestat
102500         MOVE 'EXPORT-FILE'    TO wc-msg-tblcurs
102600         MOVE '600-CSV-EXPORT' TO wc-msg-para
102700         PERFORM Z0900-ERROR-ROUTINE
102800     END-IF
102900
103000     MOVE 'N' TO IS-LEDGER-EOF-SWITCH
103100
103200     MOVE SPACE TO WC-EXPORT-LINE
103300     STRING 'Type,Category,Amount,Date,Description' DELIMITED
103400                 BY SIZE
103500         INTO WC-EXPORT-LINE
103600     PERFORM 605-WRITE-EXPORT-LINE
103700
103800     PERFORM Z0100-READ-LEDGER
103900     PERFORM 610-ONE-CSV-LINE UNTIL IS-LEDGER-EOF
104000
104100     CLOSE TXN-LEDGER-FILE
104200     CLOSE EXPORT-FILE
104300     .
104400
104500**********************************************************
104600* Common writer for the CSV export, same role here that 405
104700* and 505 play for the two printed reports.
104800 605-WRITE-EXPORT-LINE.
104900
105000     MOVE WC-EXPORT-LINE TO EXPORT-LINE-REC
105100     WRITE EXPORT-LINE-REC
105200     ADD 1 TO W9-EXPORT-LINES-WRITTEN
105300     .
105400
105500**********************************************************
105600* One ledger record per call on the second, CSV-only pass -
105700* the amount is re-edited and the free-text description is run
105800* through 615 before the comma-delimited line is built.
105900 610-ONE-CSV-LINE.
106000
106100     IF TXN-TYPE-INCOME
106200         MOVE 'INCOME' TO WC-EXPORT-TYPE-WORD
106300     ELSE
106400         MOVE 'EXPENSE' TO WC-EXPORT-TYPE-WORD
106500     END-IF
106600
106700     MOVE TXN-DESC TO WC-EXPORT-DESC
106800     PERFORM 615-SANITIZE-ONE-CHAR
106900         VARYING WC-DESC-IDX FROM 1 BY 1
107000         UNTIL WC-DESC-IDX > 40
107100
107200     MOVE TXN-AMOUNT TO WE-EXPORT-AMOUNT
107300
107400     MOVE SPACE TO WC-EXPORT-LINE
107500     STRING WC-EXPORT-TYPE-WORD DELIMITED BY SPACE
107600            ',' DELIMITED BY SIZE
107700            TXN-CATEGORY DELIMITED BY SPACE
107800            ',' DELIMITED BY SIZE
107900            WE-EXPORT-AMOUNT DELIMITED BY SIZE
108000            ',' DELIMITED BY SIZE
108100            TXN-DATE DELIMITED BY SIZE
108200            ',' DELIMITED BY SIZE
108300            WC-EXPORT-DESC DELIMITED BY SPACE
108400         INTO WC-EXPORT-LINE
108500     PERFORM 605-WRITE-EXPORT-LINE
108600
108700     PERFORM Z0100-READ-LEDGER
108800     .
108900
109000**********************************************************
109100* Commas inside a free-text description would split the
109200* CSV line, so every comma in the description is turned
109300* into a semicolon before the line is built.
109400**********************************************************
109500 615-SANITIZE-ONE-CHAR.
109600
109700     IF WC-EXPORT-DESC(WC-DESC-IDX:1) = ','
109800         MOVE ';' TO WC-EXPORT-DESC(WC-DESC-IDX:1)
109900     END-IF
110000     .
110100
110200**********************************************************
110300* Common ledger reader used on both passes of TXN-LEDGER-FILE -
110400* the account-break pass in 200 and the CSV-only pass in 600 -
110500* so end-of-file handling lives in exactly one place.
110600 Z0100-READ-LEDGER.
110700
110800     IF NOT IS-LEDGER-EOF
110900         READ TXN-LEDGER-FILE
111000             AT END SET IS-LEDGER-EOF TO TRUE
111100             NOT AT END ADD 1 TO W9-LEDGER-READ
111200         END-READ
111300     END-IF
111400     .
111500
111600**********************************************************
111700* Common BUDGET-FILE reader - called once from 100 to prime the
111800* file and again from 315 for every record belonging to the
111900* account currently being finalized.
112000 Z0110-READ-BUDGET.
112100
112200     IF NOT IS-BUDGET-EOF
112300         READ BUDGET-FILE
112400             AT END SET IS-BUDGET-EOF TO TRUE
112500         END-READ
112600     END-IF
112700     .
112800
112900**********************************************************
113000* Closes whatever this run actually opened - BUDGET-FILE only
113100* closed when 110 found one present, TXN-LEDGER-FILE and
113200* EXPORT-FILE already closed by 600 at the end of the CSV pass.
113300 Z0190-CLOSE-FILES.
113400
113500     CLOSE STATS-RPT-FILE
113600     CLOSE BUDGET-RPT-FILE
113700     IF IS-BUDGET-FILE-PRESENT
113800         CLOSE BUDGET-FILE
113900     END-IF
114000     .
114100
114200**********************************************************
114300 Z0900-ERROR-ROUTINE.
114400     COPY Z0900-ERROR-ROUTINE.
114500     .
