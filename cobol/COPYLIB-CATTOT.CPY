000100*
000200*    Per-category running totals, built while the ledger is
000300*    read for one account (control break on TXN-USER-ID).
000400*    Entries are created on first sight of a category and
000500*    held for the life of the account's control group.
000600*    Put this file in the /COPYLIB directory.
000700*
000800*    Include with: 'COPY COPYLIB-CATTOT.' in WS.
000900*
001000 01  CAT-TOTAL-TABLE.
001100     05  CAT-TOTAL-COUNT             PIC S9(4) COMP VALUE ZERO.
001200     05  CAT-TOTAL-ENTRY OCCURS 50 TIMES
001300             INDEXED BY CAT-TOTAL-IDX.
001400         10  CAT-NAME                PIC X(20).
001500         10  CAT-INCOME               PIC S9(11)V99.
001600         10  CAT-EXPENSE              PIC S9(11)V99.
001700         10  CAT-HAS-INCOME-SW        PIC X(1)     VALUE 'N'.
001800             88  CAT-HAS-INCOME           VALUE 'Y'.
001900         10  CAT-HAS-EXPENSE-SW       PIC X(1)     VALUE 'N'.
002000             88  CAT-HAS-EXPENSE          VALUE 'Y'.
002100
002200*    Edited alternate of the table, laid over the occurrence
002300*    array, used by the report-line move in FINRPT.
002400     05  CAT-TOTAL-ENTRY-ALT REDEFINES CAT-TOTAL-ENTRY
002500             OCCURS 50 TIMES INDEXED BY CAT-TOTAL-ALT-IDX.
002600         10  CAT-NAME-ALT             PIC X(20).
002700         10  CAT-NET-PAIR             PIC X(28).
