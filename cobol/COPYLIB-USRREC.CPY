000100*
000200*    User/credential record.  USR-USER-ID is the key field of
000300*    the account register; USR-PWD-HASH is an opaque digest
000400*    supplied by the front end and compared byte-for-byte at
000500*    login - this program never computes the digest itself.
000600*    Put this file in the /COPYLIB directory.
000700*
000800*    Include with: 'COPY COPYLIB-USRREC.' in WS or FD.
000900*
001000 01  USR-RECORD.
001100     03 USR-USER-ID                 PIC X(20).
001200*    Split view of the user-id, used by the duplicate-key
001300*    scan in FINAUTH and the account-lookup scan in FINXFER.
001400     03 USR-USER-ID-ALT REDEFINES USR-USER-ID.
001500         05 USR-USER-ID-PFX         PIC X(10).
001600         05 USR-USER-ID-SFX         PIC X(10).
001700     03 USR-PWD-HASH                PIC X(44).
001800     03 FILLER                      PIC X(10).
