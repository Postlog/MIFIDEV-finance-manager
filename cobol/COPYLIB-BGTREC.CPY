000100*
000200*    Budget record - one row per account/category limit.
000300*    BGT-CATEGORY is unique within BGT-USER-ID; setting a
000400*    budget again for the same category replaces the limit
000500*    (see FINBUDM, paragraph M0100-apply-maintenance).
000600*    Put this file in the /COPYLIB directory.
000700*
000800*    Include with: 'COPY COPYLIB-BGTREC.' in WS or FD.
000900*
001000 01  BGT-RECORD.
001100     03 BGT-USER-ID                 PIC X(20).
001200     03 BGT-CATEGORY                PIC X(20).
001300     03 BGT-LIMIT                   PIC S9(9)V99.
001400*    Unsigned edited view, laid over BGT-LIMIT and only
001500*    valid once BGT-LIMIT has been checked to be >= 0.
001600     03 BGT-LIMIT-ALT REDEFINES BGT-LIMIT.
001700         05 BGT-LIMIT-UNSIGNED      PIC 9(9)V99.
001800     03 FILLER                      PIC X(08).
