000100**********************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. FINBATCH.
000400 AUTHOR. M LINDQVIST.
000500 INSTALLATION. NORRBY EDP CENTER.
000600 DATE-WRITTEN. 1988-03-02.
000700 DATE-COMPILED.
000800 SECURITY.  UNCLASSIFIED - INTERNAL BATCH UTILITY.
000900*
001000* Purpose: Nightly run driver for the personal finance system.
001100*          Replaces the separate operator-keyed job steps with
001200*          one load module that CALLs each step leg in turn -
001300*          budget maintenance, auth requests, direct transaction
001400*          postings, transfers, then the reporting/export run.
001500*          Every leg keeps its own files; this program owns only
001600*          the direct-posting request file, since FINPOST.cbl
001700*          takes its transaction fields on the CALL rather than
001800*          reading one of its own.
001900*
002000**********************************************************
002100* CHANGE LOG
002200*----------------------------------------------------------
002300* 1988-03-02 ML  PFM0004 - initial version: calls FINBUDM then
002400*                FINRPT: budget master refresh followed by the
002500*                nightly statistics/budget/export run.
002600* 1988-03-15 ML  PFM0007 - FINAUTH added ahead of budget
002700*                maintenance so same-day registrations have an
002800*                account before anything else touches the files.
002900* 1988-04-20 SV  PFM0009 - FINXFER added after direct postings.
003000* 1988-05-02 SV  PFM0010 - direct transaction posting leg added:
003100*                this run now reads TXN-REQUEST-FILE itself and
003200*                CALLs FINPOST once per request with caller mode
003300*                'D'; FINPOST no longer run as its own job step.
003400* 1998-12-01 BK  PFM0079 - Y2K: run-date stamp on the control
003500*                totals line now comes from COPYLIB-WSDATE.
003600* 2014-04-02 ML  PFM0169 - FINBUDM, FINAUTH, FINXFER and FINRPT
003700*                converted from standalone STOP RUN programs to
003800*                CALLed legs (GOBACK) so one driver can own the
003900*                whole night's run; see PFM0165-PFM0168 in each.
004000*----------------------------------------------------------
004100**********************************************************
004200 ENVIRONMENT DIVISION.
004300*----------------------------------------------------------
004400 CONFIGURATION SECTION.
004500*    no printer file in this run driver, so no TOP-OF-FORM
004600*    mnemonic here; VALID-TXN-TYPE below is tested against
004700*    each direct-posting request's TR-TYPE before the CALL.
004800 SPECIAL-NAMES.
004900     CLASS VALID-TXN-TYPE IS 'I' 'E'.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT TXN-REQUEST-FILE ASSIGN TO 'TXNREQ'
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WC-TXNRQ-FS.
005600
005700**********************************************************
005800 DATA DIVISION.
005900*----------------------------------------------------------
006000 FILE SECTION.
006100*    Direct-posting request, one line per transaction the
006200*    front end queued up for today's run.  Field layout
006300*    mirrors FINPOST's LC-TXN-REQUEST exactly so the MOVE
006400*    into the CALL area is a straight group move.
006500 FD  TXN-REQUEST-FILE
006600     RECORD CONTAINS 100 CHARACTERS.
006700 01  TXN-REQUEST-REC.
006800     05  TR-USER-ID                  PIC X(20).
006900     05  TR-TYPE                     PIC X(1).
007000         88  TR-TYPE-VALID               VALUE 'I' 'E'.
007100     05  TR-CATEGORY                 PIC X(20).
007200     05  TR-AMOUNT                   PIC S9(9)V99.
007300     05  TR-DESC                     PIC X(40).
007400     05  FILLER                      PIC X(08).
007500*    PFM0169 - unbroken view of the request line for the
007600*    console trace on a rejected direct posting.
007700 01  TXN-REQUEST-REC-ALT REDEFINES TXN-REQUEST-REC.
007800     05  FILLER                      PIC X(100).
007900
008000**********************************************************
008100 WORKING-STORAGE SECTION.
008200*----------------------------------------------------------
008300*    working storage data for error routine
008400     COPY Z0900-error-wkstg.
008500
008600*    calendar/clock block shared by every step that stamps a
008700*    control line with the run date (PFM0079 Y2K conversion)
008800     COPY COPYLIB-WSDATE.
008900
009000 01  FILE-STATUS-FIELDS.
009100     05  WC-TXNRQ-FS                 PIC X(2)   VALUE '00'.
009200         88  TXNRQ-FS-OK                 VALUE '00'.
009300*    edited alternate, laid over the single status field, used
009400*    only when the trace line needs the status spelled X(02)
009500 01  FILE-STATUS-FIELDS-ALT REDEFINES FILE-STATUS-FIELDS.
009600     05  FILLER                      PIC X(02).
009700
009800 01  RUN-SWITCHES.
009900     05  IS-TXNRQ-EOF-SWITCH         PIC X(1)   VALUE 'N'.
010000         88  IS-TXNRQ-EOF                VALUE 'Y'.
010100
010200*    run totals - standalone counters, each DISPLAYed by name
010300*    on the control totals line.
010400 77  W9-TXN-REQUESTS-READ        PIC S9(7) COMP VALUE ZERO.
010500 77  W9-TXN-POSTED               PIC S9(7) COMP VALUE ZERO.
010600 77  W9-TXN-REJECTED             PIC S9(7) COMP VALUE ZERO.
010700
010800*    fields passed on the CALL to FINPOST for each direct
010900*    posting request - same shape as FINPOST's LINKAGE SECTION
011000 01  WC-CALLER-MODE                  PIC X(1)   VALUE 'D'.
011100 01  WC-POST-REQUEST.
011200     05  WC-POST-USER-ID             PIC X(20).
011300     05  WC-POST-TYPE                PIC X(1).
011400     05  WC-POST-CATEGORY            PIC X(20).
011500     05  WC-POST-AMOUNT              PIC S9(9)V99.
011600     05  WC-POST-DESC                PIC X(40).
011700 01  WC-POST-RESULT.
011800     05  WC-POST-POSTED-SWITCH       PIC X(1).
011900         88  WC-POSTED                   VALUE 'Y'.
012000     05  WC-POST-TXN-ID-OUT          PIC X(36).
012100*    unsigned alternate of the posting amount, laid over the
012200*    signed working copy, used only by the reject trace line
012300 01  WC-POST-REQUEST-ALT REDEFINES WC-POST-REQUEST.
012400     05  FILLER                      PIC X(41).
012500     05  WC-POST-AMOUNT-UNSIGNED     PIC 9(9)V99.
012600     05  FILLER                      PIC X(40).
012700
012800**********************************************************
012900 PROCEDURE DIVISION.
013000 0000-FINBATCH.
013100
013200     MOVE 'FINBATCH.cbl' TO wc-msg-srcfile
013300     PERFORM A0100-INITIALIZE
013400     PERFORM B0100-RUN-AUTH-REQUESTS
013500     PERFORM C0100-RUN-BUDGET-MAINTENANCE
013600     PERFORM D0100-RUN-DIRECT-POSTINGS
013700     PERFORM E0100-RUN-TRANSFERS
013800     PERFORM F0100-RUN-REPORTS
013900     PERFORM Z0190-CLOSE-FILES
014000
014100     DISPLAY 'FINBATCH - TXN REQUESTS READ     '
014200             W9-TXN-REQUESTS-READ
014300     DISPLAY 'FINBATCH - TXN REQUESTS POSTED   ' W9-TXN-POSTED
014400     DISPLAY 'FINBATCH - TXN REQUESTS REJECTED '
014500             W9-TXN-REJECTED
014600
014700     STOP RUN
014800     .
014900
015000**********************************************************
015100 A0100-INITIALIZE.
015200
015300     OPEN INPUT TXN-REQUEST-FILE
015400     IF NOT TXNRQ-FS-OK
015500         MOVE WC-TXNRQ-FS    TO wc-msg-filestat
015600         MOVE 'TXNREQ'       TO wc-msg-tblcurs
015700         MOVE 'A0100-INITIALIZE' TO wc-msg-para
015800         PERFORM Z0900-ERROR-ROUTINE
015900         STOP RUN
016000     END-IF
016100
016200     PERFORM Z0100-READ-TXN-REQUEST
016300     .
016400
016500**********************************************************
016600* PFM0007 - registrations and logins queued for today run
016700* ahead of everything else, so a brand-new account is on the
016800* user master before any posting or transfer step can touch it.
016900**********************************************************
017000 B0100-RUN-AUTH-REQUESTS.
017100
017200     CALL 'FINAUTH'
017300     .
017400
017500**********************************************************
017600* PFM0004/PFM0165 - refresh the budget master before any of
017700* today's postings are checked against it.
017800**********************************************************
017900 C0100-RUN-BUDGET-MAINTENANCE.
018000
018100     CALL 'FINBUDM'
018200     .
018300
018400**********************************************************
018500* PFM0010 - drive FINPOST directly off TXN-REQUEST-FILE, one
018600* CALL per line, caller mode 'D' (as opposed to the 'T' a
018700* transfer leg uses inside FINXFER).
018800**********************************************************
018900 D0100-RUN-DIRECT-POSTINGS.
019000*    PFM0174 - validate-then-post is one logical unit now; the
019100*    post/reject branch below falls through into the common
019200*    tally-and-read step instead of two separate PERFORMs.
019300     PERFORM D0110-POST-ONE-REQUEST THRU D0120-EXIT
019400         UNTIL IS-TXNRQ-EOF
019500     .
019600
019700**********************************************************
019800* TR-TYPE is checked against the VALID-TXN-TYPE class
019900* condition before the record is even handed to FINPOST - a
020000* request this badly formed is rejected here without
020100* spending a CALL on it.
020200**********************************************************
020300 D0110-POST-ONE-REQUEST.
020400
020500     ADD 1 TO W9-TXN-REQUESTS-READ
020600
020700     IF TR-TYPE IS VALID-TXN-TYPE
020800         MOVE 'D'              TO WC-CALLER-MODE
020900         MOVE TR-USER-ID       TO WC-POST-USER-ID
021000         MOVE TR-TYPE          TO WC-POST-TYPE
021100         MOVE TR-CATEGORY      TO WC-POST-CATEGORY
021200         MOVE TR-AMOUNT        TO WC-POST-AMOUNT
021300         MOVE TR-DESC          TO WC-POST-DESC
021400         MOVE SPACE            TO WC-POST-RESULT
021500
021600         CALL 'FINPOST' USING WC-CALLER-MODE, WC-POST-REQUEST,
021700                               WC-POST-RESULT
021800     ELSE
021900         MOVE 'N' TO WC-POST-POSTED-SWITCH
022000         DISPLAY 'FINBATCH - INVALID TXN TYPE FOR '
022100                 TR-USER-ID ' / ' TR-CATEGORY
022200     END-IF
022300     .
022400
022500**********************************************************
022600* Common tally-and-read step, reached by falling through
022700* from D0110 above regardless of which branch it took.
022800**********************************************************
022900 D0120-HANDLE-POST-RESULT.
023000     IF WC-POSTED
023100         ADD 1 TO W9-TXN-POSTED
023200     ELSE
023300         ADD 1 TO W9-TXN-REJECTED
023400         DISPLAY 'FINBATCH - POSTING REJECTED FOR '
023500                 TR-USER-ID ' / ' TR-CATEGORY
023600     END-IF
023700
023800     PERFORM Z0100-READ-TXN-REQUEST
023900     .
024000 D0120-EXIT.
024100     EXIT
024200     .
024300**********************************************************
024400* PFM0009 - account-to-account transfers queued for today,
024500* each one posting a matched pair of legs through FINPOST.
024600**********************************************************
024700 E0100-RUN-TRANSFERS.
024800
024900     CALL 'FINXFER'
025000     .
025100
025200**********************************************************
025300* PFM0004 - close of business: statistics, budget status and
025400* the CSV export, all off the ledger as it stands at this
025500* point in the run.
025600**********************************************************
025700 F0100-RUN-REPORTS.
025800
025900     CALL 'FINRPT'
026000     .
026100
026200**********************************************************
026300 Z0100-READ-TXN-REQUEST.
026400
026500     READ TXN-REQUEST-FILE
026600         AT END SET IS-TXNRQ-EOF TO TRUE
026700     END-READ
026800     .
026900
027000**********************************************************
027100 Z0190-CLOSE-FILES.
027200
027300     CLOSE TXN-REQUEST-FILE
027400     .
027500
027600**********************************************************
027700 Z0900-ERROR-ROUTINE.
027800     COPY Z0900-ERROR-ROUTINE.
027900     .
028000
028100**********************************************************
