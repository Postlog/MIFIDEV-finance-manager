000100**********************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. FINAUTH.
000400 AUTHOR. B KARLSSON.
000500 INSTALLATION. NORRBY EDP CENTER.
000600 DATE-WRITTEN. 1988-02-11.
000700 DATE-COMPILED.
000800 SECURITY.  UNCLASSIFIED - INTERNAL BATCH UTILITY.
000900*
001000* Purpose: Process the day's registration and login requests
001100*          against the user/credential master.  A register
001200*          request fails if the user id already exists; on
001300*          success the credential digest is stored and the
001400*          user's account is left empty (no ledger or budget
001500*          records are created here - the first posting or
001600*          budget request simply finds none on file, which is
001700*          what "empty account" means for this system).  A
001800*          login request succeeds only when the digest on the
001900*          request matches the one on file, byte for byte.
002000*
002100**********************************************************
002200* CHANGE LOG
002300*----------------------------------------------------------
002400* 1988-02-11 BK  PFM0006 - initial version: register and login
002500*                against the user master, one request file.
002600* 1991-05-03 ML  PFM0034 - duplicate-id check moved ahead of the
002700*                OPEN EXTEND so a failed register no longer
002800*                leaves a half-written line in the master.
002900* 1995-09-14 SS  PFM0068 - AUTH-RESULT-FILE added; results used
003000*                to go to the console only, which the operator
003100*                could not page back through after the run.
003200* 1998-12-01 BK  PFM0079 - Y2K: run-date stamp for the control
003300*                totals line now comes from COPYLIB-WSDATE.
003400* 2002-03-20 ML  PFM0096 - login digest compare changed from a
003500*                case-insensitive match to exact byte compare -
003600*                the digest is opaque, case folding made no
003700*                sense and masked a front-end encoding bug.
003800* 2014-04-02 SS  PFM0167 - this step now runs as one CALLed leg    PFM0167
003900*                of the new FINBATCH run driver instead of its
004000*                own job step; STOP RUN changed to GOBACK.         PFM0167
004100*----------------------------------------------------------
004200* 2014-04-23 BK  PFM0177 - swapped the UPSI-0 rerun switch in
004300*                SPECIAL-NAMES for a CLASS condition on the
004400*                request action byte - a rerun reprocesses the
004500*                file the same as a first run either way, but
004600*                nothing before now caught a request that was
004700*                neither a register nor a login.
004800* 2014-04-23 BK  PFM0178 - request dispatch now falls through
004900*                into the next-record read instead of the two
005000*                being separate PERFORM statements; see M0100/
005100*                M0105 below.
005200*----------------------------------------------------------
005300**********************************************************
005400 ENVIRONMENT DIVISION.
005500*----------------------------------------------------------
005600 CONFIGURATION SECTION.
005700*    PFM0177 - request action byte must be R or L; a request
005800*    that is neither now fails the edit in M0120 below instead
005900*    of falling through to the login leg by default.
006000 SPECIAL-NAMES.
006100     CLASS VALID-AUTH-ACTION IS 'R' 'L'.
006200
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT AUTH-REQUEST-FILE ASSIGN TO 'AUTHIN'
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WC-AUTHIN-FS.
006900
007000     SELECT AUTH-RESULT-FILE ASSIGN TO 'AUTHOUT'
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS WC-AUTHOUT-FS.
007300
007400     SELECT USER-FILE ASSIGN TO 'USERMSTR'
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS WC-USER-FS.
007700
007800**********************************************************
007900 DATA DIVISION.
008000*----------------------------------------------------------
008100 FILE SECTION.
008200 FD  AUTH-REQUEST-FILE.
008300 01  AUTH-REQUEST-REC.
008400     05  AR-ACTION                   PIC X(1).
008500         88  AR-ACTION-REGISTER          VALUE 'R'.
008600         88  AR-ACTION-LOGIN             VALUE 'L'.
008700     05  AR-USER-ID                  PIC X(20).
008800     05  AR-DIGEST                   PIC X(44).
008900     05  FILLER                      PIC X(15).
009000*    PFM0167 - alternate view used by the console trace that
009100*    dumps a rejected request as one unbroken field.
009200 01  AUTH-REQUEST-REC-ALT REDEFINES AUTH-REQUEST-REC.
009300     05  AR-FULL-LINE                PIC X(80).
009400
009500 FD  AUTH-RESULT-FILE.
009600 01  AUTH-RESULT-REC.
009700     05  RS-ACTION                   PIC X(1).
009800     05  FILLER                      PIC X(1)   VALUE SPACE.
009900     05  RS-USER-ID                  PIC X(20).
010000     05  FILLER                      PIC X(1)   VALUE SPACE.
010100     05  RS-STATUS                   PIC X(1).
010200         88  RS-STATUS-OK                VALUE 'Y'.
010300         88  RS-STATUS-FAILED            VALUE 'N'.
010400     05  FILLER                      PIC X(1)   VALUE SPACE.
010500     05  RS-MESSAGE                  PIC X(35).
010600 01  AUTH-RESULT-REC-ALT REDEFINES AUTH-RESULT-REC.
010700     05  FILLER                      PIC X(60).
010800
010900 FD  USER-FILE.
011000     COPY COPYLIB-USRREC.
011100
011200**********************************************************
011300 WORKING-STORAGE SECTION.
011400
011500*    working storage data for error routine
011600     COPY Z0900-error-wkstg.
011700
011800*    shared run date/time block
011900     COPY COPYLIB-WSDATE.
012000
012100 01  FILE-STATUS-FIELDS.
012200     05  WC-AUTHIN-FS                PIC XX.
012300         88  AUTHIN-FS-OK                VALUE '00'.
012400         88  AUTHIN-FS-EOF               VALUE '10'.
012500     05  WC-AUTHOUT-FS               PIC XX.
012600         88  AUTHOUT-FS-OK               VALUE '00'.
012700     05  WC-USER-FS                  PIC XX.
012800         88  USER-FS-OK                  VALUE '00'.
012900         88  USER-FS-EOF                 VALUE '10'.
013000 01  WC-FILE-STATUS-ALT REDEFINES FILE-STATUS-FIELDS.
013100     05  FILLER                      PIC X(6).
013200
013300 01  SWITCHES.
013400     05  IS-AUTH-EOF-SWITCH          PIC X(1)   VALUE 'N'.
013500         88  IS-AUTH-EOF                 VALUE 'Y'.
013600     05  IS-SCAN-EOF-SWITCH          PIC X(1)   VALUE 'N'.
013700         88  IS-SCAN-EOF                 VALUE 'Y'.
013800     05  IS-USER-FOUND-SWITCH        PIC X(1)   VALUE 'N'.
013900         88  IS-USER-FOUND               VALUE 'Y'.
014000     05  IS-VALID-CRED-SWITCH        PIC X(1)   VALUE 'Y'.
014100         88  IS-VALID-CRED               VALUE 'Y'.
014200
014300*    run totals - kept as standalone counters, not a group,
014400*    since each is DISPLAYed individually on the totals line.
014500 77  W9-REGISTERED               PIC S9(7) COMP VALUE ZERO.
014600 77  W9-REG-REJECTED             PIC S9(7) COMP VALUE ZERO.
014700 77  W9-LOGINS-OK                PIC S9(7) COMP VALUE ZERO.
014800 77  W9-LOGINS-FAILED            PIC S9(7) COMP VALUE ZERO.
014900
015000 77  WC-REJECT-REASON                PIC X(35)  VALUE SPACE.
015100
015200*    stored digest for the request's user id once located by
015300*    M0160-FIND-USER-RECORD
015400 77  WC-FOUND-DIGEST                 PIC X(44)  VALUE SPACE.
015500
015600 01  AUTH-RESULT-WORK.
015700     05  WC-RESULT-CODE              PIC X(1)   VALUE 'N'.
015800     05  WC-RESULT-TEXT              PIC X(35)  VALUE SPACE.
015900 01  AUTH-RESULT-WORK-ALT REDEFINES AUTH-RESULT-WORK.
016000     05  FILLER                      PIC X(36).
016100
016200 LINKAGE SECTION.
016300*----------------------------------------------------------
016400
016500**********************************************************
016600 PROCEDURE DIVISION.
016700 0000-FINAUTH.
016800
016900     MOVE 'FINAUTH.cbl' TO wc-msg-srcfile
017000     PERFORM A0100-INITIALIZE
017100*    PFM0178 - dispatch and the next-record read are one
017200*    logical step now, reached by falling through rather
017300*    than by two separate PERFORM statements.
017400     PERFORM M0100-PROCESS-REQUEST THRU M0105-EXIT
017500         UNTIL IS-AUTH-EOF
017600     PERFORM Z0190-CLOSE-FILES
017700
017800     DISPLAY 'FINAUTH - REGISTERED ' W9-REGISTERED
017900             ' REG-REJECTED ' W9-REG-REJECTED
018000             ' LOGIN-OK ' W9-LOGINS-OK
018100             ' LOGIN-FAILED ' W9-LOGINS-FAILED
018200
018300*    PFM0167 - CALLed from FINBATCH now, so control returns to     PFM0167
018400*    the driver rather than ending the whole run here.
018500     GOBACK                                                        PFM0167
018600     .
018700
018800**********************************************************
018900* Opens the request and result files for the run - neither is
019000* SELECT OPTIONAL, so a file status problem here abends the
019100* step rather than limping along with one of them missing.
019200 A0100-INITIALIZE.
019300
019400     OPEN INPUT  AUTH-REQUEST-FILE
019500          OUTPUT AUTH-RESULT-FILE
019600
019700     IF NOT AUTHIN-FS-OK OR NOT AUTHOUT-FS-OK
019800         MOVE WC-AUTHIN-FS   TO wc-msg-filestat
019900         MOVE 'AUTH-FILES'   TO wc-msg-tblcurs
020000         MOVE 'A0100-INITIALIZE' TO wc-msg-para
020100         PERFORM Z0900-ERROR-ROUTINE
020200     END-IF
020300
020400     PERFORM Z0100-READ-AUTH-REQUEST
020500     .
020600
020700**********************************************************
020800* One AUTH-REQUEST-FILE record per call - validates the
020900* request, dispatches to register or login, and writes the
021000* result line regardless of which way the decision went.
021100 M0100-PROCESS-REQUEST.
021200
021300     PERFORM M0120-VALIDATE-CREDENTIALS
021400     IF IS-VALID-CRED
021500         IF AR-ACTION-REGISTER
021600             PERFORM M0110-REGISTER
021700         ELSE
021800             PERFORM M0150-LOGIN
021900         END-IF
022000     ELSE
022100         MOVE 'N'              TO WC-RESULT-CODE
022200         MOVE WC-REJECT-REASON TO WC-RESULT-TEXT
022300         IF AR-ACTION-REGISTER
022400             ADD 1 TO W9-REG-REJECTED
022500         ELSE
022600             ADD 1 TO W9-LOGINS-FAILED
022700         END-IF
022800         PERFORM B0100-WRITE-RESULT
022900     END-IF
023000     .
023100
023200**********************************************************
023300* Falls through from M0100 above every time - the register
023400* or login decision is already on the result file by the
023500* time this runs, so the next read always happens the
023600* same single way.
023700**********************************************************
023800 M0105-READ-NEXT-REQUEST.
023900
024000     PERFORM Z0100-READ-AUTH-REQUEST
024100     .
024200 M0105-EXIT.
024300     EXIT
024400     .
024500
024600**********************************************************
024700* Record validation (User) - username and credential digest
024800* non-blank after trimming (BUSINESS RULES).
024900**********************************************************
025000 M0120-VALIDATE-CREDENTIALS.
025100
025200     SET IS-VALID-CRED TO TRUE
025300     MOVE SPACE TO WC-REJECT-REASON
025400
025500     IF AR-ACTION IS NOT VALID-AUTH-ACTION
025600         MOVE 'N' TO IS-VALID-CRED-SWITCH
025700         MOVE 'ACTION MUST BE R OR L' TO WC-REJECT-REASON
025800     END-IF
025900
026000     IF AR-USER-ID = SPACE
026100         MOVE 'N' TO IS-VALID-CRED-SWITCH
026200         MOVE 'USER ID IS BLANK' TO WC-REJECT-REASON
026300     END-IF
026400
026500     IF AR-DIGEST = SPACE
026600         MOVE 'N' TO IS-VALID-CRED-SWITCH
026700         MOVE 'CREDENTIAL IS BLANK' TO WC-REJECT-REASON
026800     END-IF
026900     .
027000
027100**********************************************************
027200* Register: fails (no write) if the user id already exists;
027300* on success store the digest (BUSINESS RULES - Registration).
027400**********************************************************
027500 M0110-REGISTER.
027600
027700     PERFORM M0130-CHECK-USER-EXISTS
027800     IF IS-USER-FOUND
027900         MOVE 'N' TO WC-RESULT-CODE
028000         MOVE 'USER ID ALREADY REGISTERED' TO WC-RESULT-TEXT
028100         ADD 1 TO W9-REG-REJECTED
028200     ELSE
028300         PERFORM M0140-WRITE-NEW-USER
028400         MOVE 'Y' TO WC-RESULT-CODE
028500         MOVE 'ACCOUNT REGISTERED' TO WC-RESULT-TEXT
028600         ADD 1 TO W9-REGISTERED
028700     END-IF
028800
028900     PERFORM B0100-WRITE-RESULT
029000     .
029100
029200**********************************************************
029300* Cold scan of USER-FILE for AR-USER-ID - this program keeps
029400* no in-memory user table, so every register request pays for
029500* a fresh pass over the master.
029600 M0130-CHECK-USER-EXISTS.
029700
029800     MOVE 'N' TO IS-USER-FOUND-SWITCH
029900     MOVE 'N' TO IS-SCAN-EOF-SWITCH
030000
030100     OPEN INPUT USER-FILE
030200     IF NOT USER-FS-OK
030300         GO TO M0130-EXIT
030400     END-IF
030500     PERFORM M0131-SCAN-ONE-USER-REC UNTIL IS-SCAN-EOF OR
030600         IS-USER-FOUND
030700     CLOSE USER-FILE
030800     .
030900 M0130-EXIT.
031000     EXIT
031100     .
031200
031300**********************************************************
031400* One USER-FILE record per call under 130's scan loop.
031500 M0131-SCAN-ONE-USER-REC.
031600
031700     READ USER-FILE
031800         AT END SET IS-SCAN-EOF TO TRUE
031900         NOT AT END
032000             IF USR-USER-ID = AR-USER-ID
032100                 SET IS-USER-FOUND TO TRUE
032200             END-IF
032300     END-READ
032400     .
032500
032600**********************************************************
032700* Appends the new user id and credential digest to the master -
032800* no ledger or budget record is created here; an empty account
032900* is simply one with nothing yet on either file.
033000 M0140-WRITE-NEW-USER.
033100
033200     OPEN EXTEND USER-FILE
033300     MOVE AR-USER-ID TO USR-USER-ID
033400     MOVE AR-DIGEST  TO USR-PWD-HASH
033500     WRITE USR-RECORD
033600     CLOSE USER-FILE
033700     .
033800
033900**********************************************************
034000* Login: succeeds iff the user id exists and the submitted
034100* digest equals the one on file, byte for byte.
034200**********************************************************
034300 M0150-LOGIN.
034400
034500     PERFORM M0160-FIND-USER-RECORD
034600     IF NOT IS-USER-FOUND
034700         MOVE 'N' TO WC-RESULT-CODE
034800         MOVE 'USER ID NOT FOUND' TO WC-RESULT-TEXT
034900         ADD 1 TO W9-LOGINS-FAILED
035000     ELSE
035100         IF WC-FOUND-DIGEST = AR-DIGEST
035200             MOVE 'Y' TO WC-RESULT-CODE
035300             MOVE 'LOGIN SUCCESSFUL' TO WC-RESULT-TEXT
035400             ADD 1 TO W9-LOGINS-OK
035500         ELSE
035600             MOVE 'N' TO WC-RESULT-CODE
035700             MOVE 'CREDENTIAL DOES NOT MATCH' TO WC-RESULT-TEXT
035800             ADD 1 TO W9-LOGINS-FAILED
035900         END-IF
036000     END-IF
036100
036200     PERFORM B0100-WRITE-RESULT
036300     .
036400
036500**********************************************************
036600* Same cold-scan shape as 130 above, but for login: also
036700* carries the matched record's stored digest back for 150 to
036800* compare against the one on the request.
036900 M0160-FIND-USER-RECORD.
037000
037100     MOVE 'N' TO IS-USER-FOUND-SWITCH
037200     MOVE 'N' TO IS-SCAN-EOF-SWITCH
037300     MOVE SPACE TO WC-FOUND-DIGEST
037400
037500     OPEN INPUT USER-FILE
037600     IF NOT USER-FS-OK
037700         GO TO M0160-EXIT
037800     END-IF
037900     PERFORM M0161-SCAN-ONE-USER-REC UNTIL IS-SCAN-EOF OR
038000         IS-USER-FOUND
038100     CLOSE USER-FILE
038200     .
038300 M0160-EXIT.
038400     EXIT
038500     .
038600
038700**********************************************************
038800* One USER-FILE record per call under 160's scan loop.
038900 M0161-SCAN-ONE-USER-REC.
039000
039100     READ USER-FILE
039200         AT END SET IS-SCAN-EOF TO TRUE
039300         NOT AT END
039400             IF USR-USER-ID = AR-USER-ID
039500                 SET IS-USER-FOUND TO TRUE
039600                 MOVE USR-PWD-HASH TO WC-FOUND-DIGEST
039700             END-IF
039800     END-READ
039900     .
040000
040100**********************************************************
040200* Common result-line writer for both register and login -
040300* PFM0068 added this file so the operator has something to
040400* page back through after the run instead of a scrolled console.
040500 B0100-WRITE-RESULT.
040600
040700     MOVE AR-ACTION      TO RS-ACTION
040800     MOVE AR-USER-ID     TO RS-USER-ID
040900     MOVE WC-RESULT-CODE TO RS-STATUS
041000     MOVE WC-RESULT-TEXT TO RS-MESSAGE
041100     WRITE AUTH-RESULT-REC
041200     .
041300
041400**********************************************************
041500* Single reader for AUTH-REQUEST-FILE, called once to prime the
041600* loop from A0100 and once per request from M0105 thereafter.
041700 Z0100-READ-AUTH-REQUEST.
041800
041900     READ AUTH-REQUEST-FILE
042000         AT END SET IS-AUTH-EOF TO TRUE
042100     END-READ
042200     .
042300
042400**********************************************************
042500* Closes both files this step opened - USER-FILE is opened and
042600* closed per lookup/write instead, so it is not listed here.
042700 Z0190-CLOSE-FILES.
042800
042900     CLOSE AUTH-REQUEST-FILE AUTH-RESULT-FILE
043000     .
043100
043200**********************************************************
043300 Z0900-ERROR-ROUTINE.
043400     COPY Z0900-ERROR-ROUTINE.
043500     .
043600
043700**********************************************************
