000100*
000200*    Shared run date/time work area.  Loaded by ACCEPT FROM
000300*    DATE YYYYMMDD / ACCEPT FROM TIME (see Y2K note below) -
000400*    no program should keep its own local date breakout.
000500*    Put this file in the /COPYLIB directory.
000600*
000700*    Include with: 'COPY COPYLIB-WSDATE.' in WS.
000800*
000900*    1998-12-01 BK PFM0079 - Y2K: switched from ACCEPT FROM
001000*    DATE (2-digit year) to ACCEPT FROM DATE YYYYMMDD so
001100*    WS-CURR-YYYY always carries the full four digit year.
001200*
001300 01  WS-ACCEPT-DATE                 PIC 9(8)    VALUE ZERO.
001400 01  WS-ACCEPT-DATE-PARTS REDEFINES WS-ACCEPT-DATE.
001500     05  WS-CURR-YYYY                PIC 9(4).
001600     05  WS-CURR-MM                  PIC 9(2).
001700     05  WS-CURR-DD                  PIC 9(2).
001800 01  WS-ACCEPT-TIME                 PIC 9(8)    VALUE ZERO.
001900 01  WS-ACCEPT-TIME-PARTS REDEFINES WS-ACCEPT-TIME.
002000     05  WS-CURR-HH                  PIC 9(2).
002100     05  WS-CURR-MIN                 PIC 9(2).
002200     05  WS-CURR-SS                  PIC 9(2).
002300     05  WS-CURR-HS                  PIC 9(2).
002400 01  WC-RUN-DATE                    PIC X(10)   VALUE SPACE.
002500 01  WC-RUN-TIME                    PIC X(8)    VALUE SPACE.
