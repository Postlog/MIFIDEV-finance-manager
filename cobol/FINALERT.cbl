000100**********************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. FINALERT.
000400 AUTHOR. M LINDQVIST.
000500 INSTALLATION. NORRBY EDP CENTER.
000600 DATE-WRITTEN. 1987-11-02.
000700 DATE-COMPILED.
000800 SECURITY.  UNCLASSIFIED - INTERNAL BATCH UTILITY.
000900*
001000* Purpose: Append one alert/notification line to the shared
001100*          personal-finance alerts file.  Callable from any
001200*          step that raises a budget or account-level alert
001300*          so the alert text and the OPEN EXTEND handling
001400*          live in one place.
001500*
001600**********************************************************
001700* CHANGE LOG
001800*----------------------------------------------------------
001900* 1987-11-02 ML  PFM0001 - initial version: single-purpose,
002000*                append-only alert writer, no read-back.
002100* 1989-04-14 BK  PFM0017 - widened alert line from 72 to 80
002200*                columns to carry full category names.
002300* 1994-02-08 SS  PFM0061 - file status check added around
002400*                OPEN EXTEND; abends via Z0900-ERROR-ROUTINE
002500*                if the alert file cannot be extended.
002600* 1998-12-01 BK  PFM0079 - Y2K: run date now built from the
002700*                four digit WS-CURR-YYYY field, century no
002800*                longer assumed to be 19.
002900* 2003-06-19 ML  PFM0102 - added WX-ALERT-SEVERITY tag so the
003000*                console can grep CRIT/WARN/INFO lines.
003100* 2009-08-03 SS  PFM0140 - COPYLIB-WSDATE shared date block
003200*                substituted for the local FUNCTION CURRENT-
003300*                DATE breakout.
003400* 2014-04-09 ML  PFM0170 - lines-written counter and the open
003500*                switch moved to standalone 77-level items,
003600*                freeing ALERT-COUNTERS/SWITCHES for future
003700*                fields without disturbing these two; category
003800*                prefix view added over the incoming text so a
003900*                trace line can show just the leading category.
004000* 2014-04-16 ML  PFM0172 - swapped the UPSI-0 rerun switch in
004100*                SPECIAL-NAMES for a CLASS condition on the
004200*                severity tag - this writer never had a restart
004300*                to guard, but it does have a tag a bad caller
004400*                can get wrong, so the SPECIAL-NAMES slot is
004500*                better spent there.
004600* 2014-04-16 ML  PFM0173 - split the append paragraph into an
004700*                open-check step falling through into the write
004800*                step, so the write is always reached the same
004900*                way whether or not the file was already open.
005000* 2014-04-30 ML  PFM0183 - an unrecognized severity tag now
005100*                falls back to INFO rather than going out on the
005200*                file as typed - keeps the console grep for
005300*                CRIT/WARN/INFO (PFM0102) honest.
005400*----------------------------------------------------------
005500**********************************************************
005600 ENVIRONMENT DIVISION.
005700*----------------------------------------------------------
005800 CONFIGURATION SECTION.
005900*    PFM0172 - first letter of the severity tag must be C, W
006000*    or I; anything else gets forced to INFO before it is
006100*    written out.
006200 SPECIAL-NAMES.
006300     CLASS VALID-SEVERITY-TAG IS 'C' 'W' 'I'.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT OPTIONAL ALERT-FILE ASSIGN TO 'ALERTOUT'
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS WC-ALERT-FS.
007000
007100**********************************************************
007200 DATA DIVISION.
007300*----------------------------------------------------------
007400 FILE SECTION.
007500 FD  ALERT-FILE.
007600 01  ALERT-FILE-REC.
007700     05  ALERT-SEVERITY-TAG          PIC X(5).
007800     05  FILLER                      PIC X(1)   VALUE SPACE.
007900     05  ALERT-TEXT                  PIC X(74).
008000 01  ALERT-FILE-REC-ALT REDEFINES ALERT-FILE-REC.
008100     05  ALERT-FULL-LINE             PIC X(80).
008200
008300**********************************************************
008400 WORKING-STORAGE SECTION.
008500
008600*    working storage data for error routine
008700     COPY Z0900-error-wkstg.
008800
008900*    shared run date/time block
009000     COPY COPYLIB-WSDATE.
009100
009200 01  FILE-STATUS-FIELDS.
009300     05  WC-ALERT-FS                 PIC XX.
009400         88  ALERT-FS-OK                 VALUE '00'.
009500 01  WC-ALERT-FS-ALT REDEFINES FILE-STATUS-FIELDS.
009600     05  WC-ALERT-FS-NUM             PIC 99.
009700
009800 77  W9-ALERT-LINES-WRITTEN          PIC S9(7) COMP VALUE ZERO.
009900
010000 77  IS-ALERT-FILE-OPEN-SWITCH       PIC X(1)   VALUE 'N'.
010100     88  IS-ALERT-FILE-OPEN              VALUE 'Y'.
010200
010300 LINKAGE SECTION.
010400*----------------------------------------------------------
010500 01  LC-ALERT-SEVERITY               PIC X(5).
010600 01  LC-ALERT-TEXT                   PIC X(74).
010700*    category-prefix view, used only by the console trace when
010800*    an alert abends on write - first 20 bytes of the message
010900*    text, which by shop convention carries the category name.
011000 01  LC-ALERT-TEXT-ALT REDEFINES LC-ALERT-TEXT.
011100     05  LC-ALERT-TEXT-PREFIX        PIC X(20).
011200     05  FILLER                      PIC X(54).
011300
011400**********************************************************
011500 PROCEDURE DIVISION USING LC-ALERT-SEVERITY, LC-ALERT-TEXT.
011600 0000-FINALERT.
011700
011800     MOVE 'FINALERT.cbl' TO wc-msg-srcfile
011900*    PFM0173 - the open check and the write are one logical
012000*    step now, reached by falling through from the open check
012100*    into the write paragraph rather than by two separate
012200*    PERFORM statements.
012300     PERFORM A0100-OPEN-ALERT-FILE THRU A0150-EXIT
012400
012500     EXIT PROGRAM
012600     .
012700
012800**********************************************************
012900* Open the alert file on the first call only - OPTIONAL file,
013000* OPEN EXTEND so a rerun of the step appends after whatever
013100* an earlier run already wrote rather than replacing it.
013200**********************************************************
013300 A0100-OPEN-ALERT-FILE.
013400
013500     IF NOT IS-ALERT-FILE-OPEN
013600         OPEN EXTEND ALERT-FILE
013700         IF NOT ALERT-FS-OK
013800             MOVE WC-ALERT-FS   TO wc-msg-filestat
013900             MOVE 'ALERT-FILE'  TO wc-msg-tblcurs
014000             MOVE 'A0100-OPEN-ALERT-FILE' TO wc-msg-para
014100             PERFORM Z0900-ERROR-ROUTINE
014200         ELSE
014300             SET IS-ALERT-FILE-OPEN TO TRUE
014400         END-IF
014500     END-IF
014600     .
014700
014800**********************************************************
014900* Lay the caller's severity tag and text into the record and
015000* write it - falls through from A0100 above every time, open
015100* or not, so the write is reached the same single way.
015200**********************************************************
015300 A0150-WRITE-ALERT-LINE.
015400     IF LC-ALERT-SEVERITY(1:1) IS VALID-SEVERITY-TAG
015500         MOVE LC-ALERT-SEVERITY TO ALERT-SEVERITY-TAG
015600     ELSE
015700         MOVE 'INFO ' TO ALERT-SEVERITY-TAG
015800     END-IF
015900     MOVE LC-ALERT-TEXT     TO ALERT-TEXT
016000     WRITE ALERT-FILE-REC
016100     ADD 1 TO W9-ALERT-LINES-WRITTEN
016200     .
016300 A0150-EXIT.
016400     EXIT
016500     .
016600
016700**********************************************************
016800 Z0900-ERROR-ROUTINE.
016900     COPY Z0900-ERROR-ROUTINE.
017000     .
017100
017200**********************************************************
