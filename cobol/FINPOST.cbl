000100**********************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. FINPOST.
000400 AUTHOR. B KARLSSON.
000500 INSTALLATION. NORRBY EDP CENTER.
000600 DATE-WRITTEN. 1987-11-10.
000700 DATE-COMPILED.
000800 SECURITY.  UNCLASSIFIED - INTERNAL BATCH UTILITY.
000900*
001000* Purpose: Validate and post one income/expense transaction
001100*          request to the personal-finance ledger.  Called
001200*          directly from a ledger-posting run and again from
001300*          FINXFER for each leg of a money transfer.
001400*
001500**********************************************************
001600* CHANGE LOG
001700*----------------------------------------------------------
001800* 1987-11-10 BK  PFM0002 - initial version: validate, stamp
001900*                TXN-ID/date/time, append to ledger.
002000* 1988-05-22 BK  PFM0009 - reject file added; bad requests no
002100*                longer silently dropped.
002200* 1990-01-17 ML  PFM0028 - post-transaction budget check
002300*                folded in (M0190), calls FINALERT directly.
002400* 1992-07-06 SS  PFM0052 - TXN-ID now a zero-padded run
002500*                sequence (W9-TXN-SEQ) instead of the caller
002600*                supplying it; guarantees uniqueness per run.
002700* 1995-03-29 BK  PFM0066 - amount validated strictly positive;
002800*                previously zero amounts slipped through.
002900* 1998-11-20 ML  PFM0078 - Y2K: TXN-DATE built from the four
003000*                digit WS-CURR-YYYY field in COPYLIB-WSDATE.
003100* 2004-10-05 SS  PFM0108 - LC-CALLER-MODE added; transfer-leg
003200*                postings from FINXFER skipped the post-txn
003300*                budget check so the sender's leg would not
003400*                fire the check twice.
003500* 2007-01-15 ML  PFM0133 - removed the transfer-leg skip added
003600*                in PFM0108 - the sender leg of a transfer is
003700*                still an expense posting and was silently not
003800*                getting its budget alert.  Check now runs for
003900*                every posted expense regardless of caller mode;
004000*                LC-CALLER-MODE is kept on the reject trace so
004100*                a rejected transfer leg can be told apart from
004200*                a rejected direct posting in the job log.
004300* 2012-02-14 BK  PFM0151 - file status trap added around
004400*                OPEN EXTEND TXN-LEDGER-FILE.
004500* 2014-04-23 BK  PFM0181 - swapped the UPSI-0 rerun switch in
004600*                SPECIAL-NAMES for a CLASS condition on the
004700*                transaction type byte - a rerun always posts
004800*                the caller's request as given, but LC-TYPE
004900*                now gets the same class check at the door
005000*                that the edit a few lines down relies on.
005100* 2014-04-23 BK  PFM0182 - stamping the posted record and writing
005200*                it are one logical step now, reached by falling
005300*                through from M0100 into M0105 instead of by two
005400*                separate PERFORM statements.
005500*----------------------------------------------------------
005600**********************************************************
005700 ENVIRONMENT DIVISION.
005800*----------------------------------------------------------
005900 CONFIGURATION SECTION.
006000*    PFM0181 - transaction type byte must be I or E; the edit
006100*    in M0120 below now runs off this class test instead of
006200*    two hard-coded literal compares.
006300 SPECIAL-NAMES.
006400     CLASS VALID-TXN-TYPE IS 'I' 'E'.
006500
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT TXN-LEDGER-FILE ASSIGN TO 'TXNLDGR'
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS WC-LEDGER-FS.
007100
007200     SELECT OPTIONAL BUDGET-FILE ASSIGN TO 'BUDGMSTR'
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS WC-BUDGET-FS.
007500
007600     SELECT OPTIONAL TXN-REJECT-FILE ASSIGN TO 'TXNBADFL'
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS WC-REJECT-FS.
007900
008000**********************************************************
008100 DATA DIVISION.
008200*----------------------------------------------------------
008300 FILE SECTION.
008400 FD  TXN-LEDGER-FILE.
008500     COPY COPYLIB-TXNREC.
008600
008700 FD  BUDGET-FILE.
008800     COPY COPYLIB-BGTREC.
008900
009000 FD  TXN-REJECT-FILE.
009100 01  TXN-REJECT-REC.
009200     05  TR-SOURCE                   PIC X(1).
009300         88  TR-SOURCE-DIRECT            VALUE 'D'.
009400         88  TR-SOURCE-TRANSFER-LEG      VALUE 'T'.
009500     05  FILLER                      PIC X(1)   VALUE SPACE.
009600     05  TR-USER-ID                  PIC X(20).
009700     05  FILLER                      PIC X(1)   VALUE SPACE.
009800     05  TR-REASON                   PIC X(55).
009900     05  FILLER                      PIC X(2)   VALUE SPACE.
010000 01  TXN-REJECT-REC-ALT REDEFINES TXN-REJECT-REC.
010100     05  FILLER                      PIC X(80).
010200
010300**********************************************************
010400 WORKING-STORAGE SECTION.
010500
010600*    working storage data for error routine
010700     COPY Z0900-error-wkstg.
010800
010900*    shared run date/time block
011000     COPY COPYLIB-WSDATE.
011100
011200 01  FILE-STATUS-FIELDS.
011300     05  WC-LEDGER-FS                PIC XX.
011400         88  LEDGER-FS-OK                VALUE '00'.
011500     05  WC-BUDGET-FS                PIC XX.
011600         88  BUDGET-FS-OK                VALUE '00'.
011700         88  BUDGET-FS-EOF               VALUE '10'.
011800     05  WC-REJECT-FS                PIC XX.
011900         88  REJECT-FS-OK                VALUE '00'.
012000 01  WC-FILE-STATUS-ALT REDEFINES FILE-STATUS-FIELDS.
012100     05  FILLER                      PIC X(6).
012200
012300 01  SWITCHES.
012400     05  IS-LEDGER-OPEN-SWITCH       PIC X(1)   VALUE 'N'.
012500         88  IS-LEDGER-OPEN              VALUE 'Y'.
012600     05  IS-VALID-TXN-SWITCH         PIC X(1)   VALUE 'Y'.
012700         88  IS-VALID-TXN                VALUE 'Y'.
012800     05  IS-BUDGET-EOF-SWITCH        PIC X(1)   VALUE 'N'.
012900         88  IS-BUDGET-EOF               VALUE 'Y'.
013000     05  IS-BUDGET-FOUND-SWITCH      PIC X(1)   VALUE 'N'.
013100         88  IS-BUDGET-FOUND              VALUE 'Y'.
013200
013300*    run sequence and work counters - standalone items, not a
013400*    group, since nothing moves or DISPLAYs them together.
013500 77  W9-TXN-SEQ                  PIC S9(9) COMP VALUE ZERO.
013600 77  WE-TXN-SEQ                  PIC 9(9)       VALUE ZERO.
013700 77  W9-SPENT-IN-CAT             PIC S9(11)V99 COMP-3 VALUE ZERO.
013800
013900 77  WC-REJECT-REASON                PIC X(55)  VALUE SPACE.
014000
014100*    percentage/remaining work fields for the post-txn check
014200 01  WORK-BUDGET-FIELDS.
014300     05  W9-REMAINING                PIC S9(11)V99 VALUE ZERO.
014400     05  W9-PERCENT-USED             PIC S9(5)V99  VALUE ZERO.
014500     05  WE-PERCENT-USED             PIC ZZ9       VALUE ZERO.
014600     05  WE-EXCEEDED-AMT             PIC Z(9)9.99  VALUE ZERO.
014700 01  WORK-BUDGET-FIELDS-ALT REDEFINES WORK-BUDGET-FIELDS.
014800     05  W9-REMAINING-X              PIC X(13).
014900     05  FILLER                      PIC X(12).
015000
015100 01  WC-ALERT-TEXT                   PIC X(74)  VALUE SPACE.
015200
015300 LINKAGE SECTION.
015400*----------------------------------------------------------
015500 01  LC-CALLER-MODE                  PIC X(1).
015600     88  LC-MODE-DIRECT                  VALUE 'D'.
015700     88  LC-MODE-TRANSFER-LEG            VALUE 'T'.
015800 01  LC-TXN-REQUEST.
015900     05  LC-USER-ID                  PIC X(20).
016000     05  LC-TYPE                     PIC X(1).
016100     05  LC-CATEGORY                 PIC X(20).
016200     05  LC-AMOUNT                   PIC S9(9)V99.
016300     05  LC-DESC                     PIC X(40).
016400 01  LC-RESULT.
016500     05  LC-POSTED-SWITCH            PIC X(1).
016600         88  LC-POSTED                   VALUE 'Y'.
016700     05  LC-TXN-ID-OUT               PIC X(36).
016800
016900**********************************************************
017000 PROCEDURE DIVISION USING LC-CALLER-MODE, LC-TXN-REQUEST,
017100                           LC-RESULT.
017200 0000-FINPOST.
017300* Entry point - validate the caller's request, post it
017400* when clean, reject it when not, and run the post-txn
017500* budget check only for a posted expense before closing
017600* up and handing control back to the caller.
017700
017800     MOVE 'FINPOST.cbl' TO wc-msg-srcfile
017900     MOVE 'N' TO LC-POSTED-SWITCH
018000     PERFORM M0120-VALIDATE-TRANSACTION
018100     IF IS-VALID-TXN
018200         PERFORM M0100-POST-TRANSACTION THRU M0105-EXIT
018300         IF LC-POSTED
018400             PERFORM M0190-POST-TXN-BUDGET-CHECK
018500         END-IF
018600     ELSE
018700         PERFORM M0130-WRITE-REJECT
018800     END-IF
018900     PERFORM Z0190-CLOSE-FILES
019000
019100     EXIT PROGRAM
019200     .
019300
019400**********************************************************
019500 M0120-VALIDATE-TRANSACTION.
019600* Field edits for an incoming request (BUSINESS RULES -
019700* Transaction validation): user id present, type is I or
019800* E, category present, amount strictly positive.  All four
019900* checks run regardless of earlier failures so the reject
020000* trace always carries the real reason.
020100
020200     SET IS-VALID-TXN TO TRUE
020300     MOVE SPACE TO WC-REJECT-REASON
020400
020500     IF LC-USER-ID = SPACE
020600         MOVE 'N' TO IS-VALID-TXN-SWITCH
020700         MOVE 'USER ID IS BLANK' TO WC-REJECT-REASON
020800     END-IF
020900
021000     IF LC-TYPE IS NOT VALID-TXN-TYPE
021100         MOVE 'N' TO IS-VALID-TXN-SWITCH
021200         MOVE 'TYPE MUST BE I (INCOME) OR E (EXPENSE)'
021300             TO WC-REJECT-REASON
021400     END-IF
021500
021600     IF LC-CATEGORY = SPACE
021700         MOVE 'N' TO IS-VALID-TXN-SWITCH
021800         MOVE 'CATEGORY IS BLANK' TO WC-REJECT-REASON
021900     END-IF
022000
022100     IF LC-AMOUNT NOT > 0
022200         MOVE 'N' TO IS-VALID-TXN-SWITCH
022300         MOVE 'AMOUNT MUST BE STRICTLY POSITIVE'
022400             TO WC-REJECT-REASON
022500     END-IF
022600     .
022700
022800**********************************************************
022900 M0100-POST-TRANSACTION.
023000* Open the ledger on first use, then build the run-
023100* sequence TXN-ID and pull the accept date/time that PFM0052
023200* and PFM0078 rely on before handing off to M0105 below.
023300
023400     IF NOT IS-LEDGER-OPEN
023500         PERFORM Z0100-OPEN-LEDGER-EXTEND
023600     END-IF
023700
023800     ADD 1 TO W9-TXN-SEQ
023900     MOVE W9-TXN-SEQ TO WE-TXN-SEQ
024000     ACCEPT WS-ACCEPT-DATE FROM DATE YYYYMMDD
024100     ACCEPT WS-ACCEPT-TIME FROM TIME
024200
024300     MOVE LC-USER-ID   TO TXN-USER-ID
024400     MOVE LC-TYPE      TO TXN-TYPE
024500     MOVE LC-CATEGORY  TO TXN-CATEGORY
024600     MOVE LC-AMOUNT    TO TXN-AMOUNT
024700     MOVE LC-DESC      TO TXN-DESC
024800     .
024900
025000**********************************************************
025100* Stamp the new record with its run-sequence id, date and
025200* time, write it to the ledger and tell the caller whether
025300* it took - falls through from M0100 above, open or not,
025400* every time.
025500**********************************************************
025600 M0105-STAMP-AND-WRITE.
025700
025800
025900     STRING 'TX'          DELIMITED BY SIZE
026000            WS-CURR-YYYY  DELIMITED BY SIZE
026100            WS-CURR-MM    DELIMITED BY SIZE
026200            WS-CURR-DD    DELIMITED BY SIZE
026300            '-'           DELIMITED BY SIZE
026400            WE-TXN-SEQ    DELIMITED BY SIZE
026500         INTO TXN-ID
026600
026700     MOVE WS-CURR-YYYY TO TXN-DATE-YYYY
026800     MOVE '-'          TO TXN-DATE-SEP1
026900     MOVE WS-CURR-MM   TO TXN-DATE-MM
027000     MOVE '-'          TO TXN-DATE-SEP2
027100     MOVE WS-CURR-DD   TO TXN-DATE-DD
027200
027300     STRING WS-CURR-HH   DELIMITED BY SIZE
027400            ':'          DELIMITED BY SIZE
027500            WS-CURR-MIN  DELIMITED BY SIZE
027600            ':'          DELIMITED BY SIZE
027700            WS-CURR-SS   DELIMITED BY SIZE
027800         INTO TXN-TIME
027900
028000     WRITE TXN-RECORD
028100     IF NOT LEDGER-FS-OK
028200         MOVE WC-LEDGER-FS   TO wc-msg-filestat
028300         MOVE 'TXN-LEDGER'   TO wc-msg-tblcurs
028400         MOVE 'M0100-POST-TRANSACTION' TO wc-msg-para
028500         PERFORM Z0900-ERROR-ROUTINE
028600     ELSE
028700         MOVE 'Y'      TO LC-POSTED-SWITCH
028800         MOVE TXN-ID   TO LC-TXN-ID-OUT
028900     END-IF
029000 M0105-EXIT.
029100     EXIT
029200     .
029300
029400**********************************************************
029500 M0130-WRITE-REJECT.
029600* A rejected request gets one line on TXN-REJECT-FILE and
029700* one DISPLAY on the console - the file is opened and
029800* closed around the single write since rejects are rare
029900* next to the volume of clean postings.
030000
030100     OPEN EXTEND TXN-REJECT-FILE
030200     MOVE LC-CALLER-MODE   TO TR-SOURCE
030300     MOVE LC-USER-ID       TO TR-USER-ID
030400     MOVE WC-REJECT-REASON TO TR-REASON
030500     WRITE TXN-REJECT-REC
030600     CLOSE TXN-REJECT-FILE
030700     DISPLAY 'TRANSACTION REJECTED - ' WC-REJECT-REASON
030800     .
030900
031000**********************************************************
031100* After posting an expense, re-check that one category's
031200* budget and raise a single alert line when usage has
031300* reached the warning/critical threshold (BUSINESS RULES -
031400* Post-transaction budget check).  Nothing is raised when
031500* there is no budget for the category or usage is under 80%.
031600**********************************************************
031700 M0190-POST-TXN-BUDGET-CHECK.
031800
031900     IF LC-TYPE NOT = 'E'
032000         GO TO M0190-EXIT
032100     END-IF
032200
032300     PERFORM M0195-FIND-BUDGET-FOR-CATEGORY
032400     IF NOT IS-BUDGET-FOUND
032500         GO TO M0190-EXIT
032600     END-IF
032700
032800     PERFORM M0196-SUM-EXPENSE-FOR-CATEGORY
032900
033000     COMPUTE W9-REMAINING = BGT-LIMIT - W9-SPENT-IN-CAT
033100     IF BGT-LIMIT = 0
033200         MOVE ZERO TO W9-PERCENT-USED
033300     ELSE
033400         COMPUTE W9-PERCENT-USED ROUNDED =
033500             W9-SPENT-IN-CAT * 100 / BGT-LIMIT
033600     END-IF
033700     MOVE W9-PERCENT-USED TO WE-PERCENT-USED
033800
033900     IF W9-REMAINING < 0
034000         COMPUTE WE-EXCEEDED-AMT = W9-REMAINING * -1
034100         STRING 'CRITICAL: BUDGET EXCEEDED FOR '
034200                LC-CATEGORY DELIMITED BY SIZE
034300                ' BY ' DELIMITED BY SIZE
034400                WE-EXCEEDED-AMT DELIMITED BY SIZE
034500             INTO WC-ALERT-TEXT
034600         CALL 'FINALERT' USING 'CRIT ', WC-ALERT-TEXT
034700     ELSE
034800         IF W9-PERCENT-USED >= 80
034900             STRING 'WARNING: ' LC-CATEGORY DELIMITED BY SIZE
035000                    ' AT ' DELIMITED BY SIZE
035100                    WE-PERCENT-USED DELIMITED BY SIZE
035200                    'PCT OF BUDGET' DELIMITED BY SIZE
035300                 INTO WC-ALERT-TEXT
035400             CALL 'FINALERT' USING 'WARN ', WC-ALERT-TEXT
035500         END-IF
035600     END-IF
035700     .
035800 M0190-EXIT.
035900     EXIT
036000     .
036100
036200**********************************************************
036300 M0195-FIND-BUDGET-FOR-CATEGORY.
036400* Scan the budget master for this user/category.  No match
036500* means the category is not budgeted, so the post-txn check
036600* has nothing to compare against and exits quietly.
036700
036800     MOVE 'N' TO IS-BUDGET-FOUND-SWITCH
036900     MOVE 'N' TO IS-BUDGET-EOF-SWITCH
037000
037100     OPEN INPUT BUDGET-FILE
037200     IF NOT BUDGET-FS-OK
037300         GO TO M0195-EXIT
037400     END-IF
037500     PERFORM M0197-SCAN-ONE-BUDGET-REC
037600         UNTIL IS-BUDGET-EOF OR IS-BUDGET-FOUND
037700     CLOSE BUDGET-FILE
037800     .
037900 M0195-EXIT.
038000     EXIT
038100     .
038200
038300**********************************************************
038400 M0196-SUM-EXPENSE-FOR-CATEGORY.
038500* Re-read the whole ledger to total this user's expense
038600* postings for the category - accepted as the cost of a
038700* correct answer rather than keeping a running total that
038800* could drift from the ledger.
038900
039000     MOVE ZERO TO W9-SPENT-IN-CAT
039100     MOVE 'N' TO IS-BUDGET-EOF-SWITCH
039200
039300     OPEN INPUT TXN-LEDGER-FILE
039400     PERFORM M0198-SCAN-ONE-LEDGER-REC UNTIL IS-BUDGET-EOF
039500     CLOSE TXN-LEDGER-FILE
039600     .
039700
039800**********************************************************
039900 M0197-SCAN-ONE-BUDGET-REC.
040000* One budget master record; stops the scan the moment the
040100* user/category match is found.
040200
040300     READ BUDGET-FILE
040400         AT END SET IS-BUDGET-EOF TO TRUE
040500         NOT AT END
040600             IF BGT-USER-ID = LC-USER-ID AND
040700                BGT-CATEGORY = LC-CATEGORY
040800                 SET IS-BUDGET-FOUND TO TRUE
040900             END-IF
041000     END-READ
041100     .
041200
041300**********************************************************
041400 M0198-SCAN-ONE-LEDGER-REC.
041500* One ledger record; only expense postings for this user
041600* and category count toward the total.
041700
041800     READ TXN-LEDGER-FILE
041900         AT END SET IS-BUDGET-EOF TO TRUE
042000         NOT AT END
042100             IF TXN-USER-ID = LC-USER-ID AND
042200                TXN-TYPE-EXPENSE AND
042300                TXN-CATEGORY = LC-CATEGORY
042400                 ADD TXN-AMOUNT TO W9-SPENT-IN-CAT
042500             END-IF
042600     END-READ
042700     .
042800
042900**********************************************************
043000 Z0100-OPEN-LEDGER-EXTEND.
043100* OPEN EXTEND so a rerun appends after whatever an earlier
043200* run already posted rather than overwriting the ledger.
043300
043400     OPEN EXTEND TXN-LEDGER-FILE
043500     IF NOT LEDGER-FS-OK
043600         MOVE WC-LEDGER-FS   TO wc-msg-filestat
043700         MOVE 'TXN-LEDGER'   TO wc-msg-tblcurs
043800         MOVE 'Z0100-OPEN-LEDGER-EXTEND' TO wc-msg-para
043900         PERFORM Z0900-ERROR-ROUTINE
044000     ELSE
044100         SET IS-LEDGER-OPEN TO TRUE
044200     END-IF
044300     .
044400
044500**********************************************************
044600 Z0190-CLOSE-FILES.
044700* Close the ledger only if this call actually opened it -
044800* a request that fails validation never touches the file.
044900
045000     IF IS-LEDGER-OPEN
045100         CLOSE TXN-LEDGER-FILE
045200         MOVE 'N' TO IS-LEDGER-OPEN-SWITCH
045300     END-IF
045400     .
045500
045600**********************************************************
045700 Z0900-ERROR-ROUTINE.
045800     COPY Z0900-ERROR-ROUTINE.
045900     .
046000
046100**********************************************************
