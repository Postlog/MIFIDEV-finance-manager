000100*
000200*  Working storage data structure for new error routine
000300*  Put this file in the /COPYLIB directory.
000400*
000500*  Include with: 'COPY Z0900-error-wkstg.' in WS.
000600*
000700*  1987-10-15 SS  PFM0000 - initial version: one shared error
000800*                 work area and message layout so every batch
000900*                 step in the suite reports a fatal file
001000*                 status the same way instead of rolling its
001100*                 own.
001200*
001300 01  wc-log-text             PIC X(80)     VALUE SPACE.
001400 01  w9-space-cnt            PIC S9(4) COMP VALUE ZERO.
001500 01  wr-error-handler.
001600     05 wr-program-error-message.
001700         10 FILLER           PIC X(11) VALUE 'FILESTATUS:'.
001800         10 wc-msg-filestat  PIC X(2)  VALUE SPACE.
001900         10 FILLER           PIC X(1)  VALUE '|'.
002000         10 wc-msg-tblcurs   PIC X(15) VALUE SPACE.
002100         10 FILLER           PIC X(1)  VALUE '|'.
002200         10 wc-msg-para      PIC X(30) VALUE SPACE.
002300         10 FILLER           PIC X(1)  VALUE '|'.
002400         10 wc-msg-srcfile   PIC X(20) VALUE SPACE.
002500    05 wr-error-line.
002600         10 wn-err-line-len  PIC S9(4) COMP VALUE +80.
002700         10 wc-err-line      PIC X(80) OCCURS 10 TIMES
002800                                INDEXED BY wx-err-line-idx.
