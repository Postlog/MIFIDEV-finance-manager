000100**********************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. FINXFER.
000400 AUTHOR. S SVENSSON.
000500 INSTALLATION. NORRBY EDP CENTER.
000600 DATE-WRITTEN. 1988-01-06.
000700 DATE-COMPILED.
000800 SECURITY.  UNCLASSIFIED - INTERNAL BATCH UTILITY.
000900*
001000* Purpose: Process account-to-account transfer requests.  Each
001100*          request is validated, both accounts are confirmed to
001200*          exist, the sender's balance is checked, then a pair
001300*          of FINPOST calls post the EXPENSE/INCOME legs in
001400*          category TRANSFER.  Neither leg is posted unless
001500*          every check on the request passes.
001600*
001700**********************************************************
001800* CHANGE LOG
001900*----------------------------------------------------------
002000* 1988-01-06 SV  PFM0005 - initial version: validate, confirm
002100*                both accounts on USER-FILE, post both legs.
002200* 1990-08-19 ML  PFM0024 - balance check added; a transfer that
002300*                would take the sender negative is now refused
002400*                before either leg is posted.
002500* 1994-11-02 BK  PFM0064 - description suffix made conditional;
002600*                an empty description no longer leaves a
002700*                trailing ": " on the posted ledger line.
002800* 1998-12-01 SS  PFM0079 - Y2K: run-date stamp for the control
002900*                totals line now comes from COPYLIB-WSDATE.
003000* 2007-01-15 ML  PFM0133 - companion fix to FINPOST PFM0133;
003100*                no change needed here, both legs already ask
003200*                for LC-CALLER-MODE = 'D' so the sender leg gets
003300*                its budget alert like any other expense.
003400* 2014-04-02 BK  PFM0166 - this step now runs as one CALLed leg    PFM0166
003500*                of the new FINBATCH run driver instead of its
003600*                own job step; STOP RUN changed to GOBACK.         PFM0166
003700* 2014-04-30 SV  PFM0184 - WS-RERUN-SWITCH now drives a trace
003800*                DISPLAY for every request, posted or rejected,
003900*                so the operator can see exactly where a
004000*                reprocessing run resumes after a prior abend.
004100* 2014-04-30 SV  PFM0185 - transfer validation now falls through
004200*                from the basic edits into the account/balance
004300*                checks instead of one paragraph doing all of it
004400*                with no natural break; see M0130/M0133 below.
004500*----------------------------------------------------------
004600**********************************************************
004700 ENVIRONMENT DIVISION.
004800*----------------------------------------------------------
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     UPSI-0 IS WS-RERUN-SWITCH
005200         ON STATUS IS WS-RERUN-YES
005300         OFF STATUS IS WS-RERUN-NO.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT TRANSFER-REQUEST-FILE ASSIGN TO 'XFERIN'
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS WC-XFERIN-FS.
006000
006100     SELECT USER-FILE ASSIGN TO 'USERMSTR'
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS WC-USER-FS.
006400
006500     SELECT TXN-LEDGER-FILE ASSIGN TO 'TXNLDGR'
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS WC-LEDGER-FS.
006800
006900**********************************************************
007000 DATA DIVISION.
007100*----------------------------------------------------------
007200 FILE SECTION.
007300 FD  TRANSFER-REQUEST-FILE.
007400 01  TRANSFER-REQUEST-REC.
007500     05  XR-FROM-USER                PIC X(20).
007600     05  XR-TO-USER                  PIC X(20).
007700     05  XR-AMOUNT                   PIC S9(9)V99.
007800     05  XR-DESC                     PIC X(40).
007900     05  FILLER                      PIC X(10).
008000 01  TRANSFER-REQUEST-REC-ALT REDEFINES TRANSFER-REQUEST-REC.
008100     05  FILLER                      PIC X(101).
008200
008300 FD  USER-FILE.
008400     COPY COPYLIB-USRREC.
008500
008600 FD  TXN-LEDGER-FILE.
008700     COPY COPYLIB-TXNREC.
008800
008900**********************************************************
009000 WORKING-STORAGE SECTION.
009100
009200*    working storage data for error routine
009300     COPY Z0900-error-wkstg.
009400
009500*    shared run date/time block
009600     COPY COPYLIB-WSDATE.
009700
009800 01  FILE-STATUS-FIELDS.
009900     05  WC-XFERIN-FS                PIC XX.
010000         88  XFERIN-FS-OK                VALUE '00'.
010100         88  XFERIN-FS-EOF               VALUE '10'.
010200     05  WC-USER-FS                  PIC XX.
010300         88  USER-FS-OK                  VALUE '00'.
010400         88  USER-FS-EOF                 VALUE '10'.
010500     05  WC-LEDGER-FS                PIC XX.
010600         88  LEDGER-FS-OK                VALUE '00'.
010700         88  LEDGER-FS-EOF               VALUE '10'.
010800 01  WC-FILE-STATUS-ALT REDEFINES FILE-STATUS-FIELDS.
010900     05  FILLER                      PIC X(6).
011000
011100 01  SWITCHES.
011200     05  IS-XFER-EOF-SWITCH          PIC X(1)   VALUE 'N'.
011300         88  IS-XFER-EOF                 VALUE 'Y'.
011400     05  IS-SCAN-EOF-SWITCH          PIC X(1)   VALUE 'N'.
011500         88  IS-SCAN-EOF                 VALUE 'Y'.
011600     05  IS-VALID-XFER-SWITCH        PIC X(1)   VALUE 'Y'.
011700         88  IS-VALID-XFER               VALUE 'Y'.
011800     05  IS-FROM-FOUND-SWITCH        PIC X(1)   VALUE 'N'.
011900         88  IS-FROM-FOUND               VALUE 'Y'.
012000     05  IS-TO-FOUND-SWITCH          PIC X(1)   VALUE 'N'.
012100         88  IS-TO-FOUND                 VALUE 'Y'.
012200
012300*    run totals - standalone counters, each DISPLAYed by name
012400*    on the control totals line.
012500 77  W9-XFERS-POSTED             PIC S9(7) COMP VALUE ZERO.
012600 77  W9-XFERS-REJECTED           PIC S9(7) COMP VALUE ZERO.
012700
012800*    sender balance work fields - scanned fresh from the ledger
012900*    for every transfer request (BUSINESS RULES - Transfer).
013000 01  WORK-BALANCE-FIELDS.
013100     05  W9-INCOME-SUM          PIC S9(11)V99 COMP-3 VALUE ZERO.
013200     05  W9-EXPENSE-SUM         PIC S9(11)V99 COMP-3 VALUE ZERO.
013300     05  W9-SENDER-BALANCE      PIC S9(11)V99 COMP-3 VALUE ZERO.
013400 01  WORK-BALANCE-FIELDS-ALT REDEFINES WORK-BALANCE-FIELDS.
013500     05  FILLER                      PIC X(39).
013600
013700 77  WC-REJECT-REASON                PIC X(40)  VALUE SPACE.
013800 77  WC-XFER-DESC                    PIC X(40)  VALUE SPACE.
013900 77  WC-XFER-CATEGORY                PIC X(20)  VALUE 'Transfer'.
014000
014100*    fields passed on the CALL to FINPOST for each leg
014200 01  WC-CALLER-MODE                  PIC X(1)   VALUE 'D'.
014300 01  WC-POST-REQUEST.
014400     05  WC-POST-USER-ID             PIC X(20).
014500     05  WC-POST-TYPE                PIC X(1).
014600     05  WC-POST-CATEGORY            PIC X(20).
014700     05  WC-POST-AMOUNT              PIC S9(9)V99.
014800     05  WC-POST-DESC                PIC X(40).
014900 01  WC-POST-RESULT.
015000     05  WC-POST-POSTED-SWITCH       PIC X(1).
015100         88  WC-POSTED                   VALUE 'Y'.
015200     05  WC-POST-TXN-ID-OUT          PIC X(36).
015300
015400 LINKAGE SECTION.
015500*----------------------------------------------------------
015600
015700**********************************************************
015800 PROCEDURE DIVISION.
015900 0000-FINXFER.
016000
016100     MOVE 'FINXFER.cbl' TO wc-msg-srcfile
016200     PERFORM A0100-INITIALIZE
016300     PERFORM M0100-PROCESS-TRANSFER UNTIL IS-XFER-EOF
016400     PERFORM Z0190-CLOSE-FILES
016500
016600     DISPLAY 'FINXFER - POSTED ' W9-XFERS-POSTED
016700             ' REJECTED ' W9-XFERS-REJECTED
016800
016900*    PFM0166 - CALLed from FINBATCH now, so control returns to     PFM0166
017000*    the driver rather than ending the whole run here.
017100     GOBACK                                                        PFM0166
017200     .
017300
017400**********************************************************
017500 A0100-INITIALIZE.
017600
017700     OPEN INPUT TRANSFER-REQUEST-FILE
017800     IF NOT XFERIN-FS-OK
017900         MOVE WC-XFERIN-FS   TO wc-msg-filestat
018000         MOVE 'XFERIN'       TO wc-msg-tblcurs
018100         MOVE 'A0100-INITIALIZE' TO wc-msg-para
018200         PERFORM Z0900-ERROR-ROUTINE
018300     END-IF
018400
018500     PERFORM Z0100-READ-TRANSFER-REQUEST
018600     .
018700
018800**********************************************************
018900 M0100-PROCESS-TRANSFER.
019000
019100*    PFM0184 - a reprocessing run traces every request so
019200*    the operator can match this run's console log against
019300*    where the earlier, aborted run left off.
019400     IF WS-RERUN-YES
019500         DISPLAY 'XFER TRACE - ' XR-FROM-USER ' TO '
019600                 XR-TO-USER ' AMT ' XR-AMOUNT
019700     END-IF
019800     PERFORM M0130-VALIDATE-TRANSFER THRU M0133-EXIT
019900     IF IS-VALID-XFER
020000         PERFORM B0100-POST-SENDER-LEG
020100         IF WC-POSTED
020200             PERFORM B0110-POST-RECEIVER-LEG
020300             ADD 1 TO W9-XFERS-POSTED
020400         END-IF
020500     ELSE
020600         ADD 1 TO W9-XFERS-REJECTED
020700         DISPLAY 'TRANSFER REJECTED - ' WC-REJECT-REASON
020800     END-IF
020900
021000     PERFORM Z0100-READ-TRANSFER-REQUEST
021100     .
021200
021300**********************************************************
021400* Transfer rules - amount > 0, distinct accounts, both exist,
021500* sender balance >= amount (SPEC BUSINESS RULES - Transfer).
021600**********************************************************
021700 M0130-VALIDATE-TRANSFER.
021800
021900     SET IS-VALID-XFER TO TRUE
022000     MOVE SPACE TO WC-REJECT-REASON
022100
022200     IF XR-AMOUNT NOT > 0
022300         MOVE 'N' TO IS-VALID-XFER-SWITCH
022400         MOVE 'AMOUNT MUST BE STRICTLY POSITIVE'
022500             TO WC-REJECT-REASON
022600     END-IF
022700
022800     IF XR-FROM-USER = XR-TO-USER
022900         MOVE 'N' TO IS-VALID-XFER-SWITCH
023000         MOVE 'SENDER AND RECEIVER MUST DIFFER'
023100             TO WC-REJECT-REASON
023200     END-IF
023300     .
023400
023500**********************************************************
023600* Falls through from M0130 above - an amount or same-account
023700* failure already caught means there is nothing on file to
023800* look up, so the account and balance checks only run when
023900* the basic edits above are still clean.
024000**********************************************************
024100 M0133-VERIFY-AND-CHECK-BALANCE.
024200
024300     IF IS-VALID-XFER
024400         PERFORM M0135-VERIFY-ACCOUNTS-EXIST
024500         IF NOT IS-FROM-FOUND OR NOT IS-TO-FOUND
024600             MOVE 'N' TO IS-VALID-XFER-SWITCH
024700             MOVE 'SENDER OR RECEIVER ACCOUNT NOT ON FILE'
024800                 TO WC-REJECT-REASON
024900         END-IF
025000     END-IF
025100
025200     IF IS-VALID-XFER
025300         PERFORM M0140-CHECK-BALANCE
025400         IF W9-SENDER-BALANCE < XR-AMOUNT
025500             MOVE 'N' TO IS-VALID-XFER-SWITCH
025600             MOVE 'INSUFFICIENT SENDER BALANCE'
025700                 TO WC-REJECT-REASON
025800         END-IF
025900     END-IF
026000     .
026100 M0133-EXIT.
026200     EXIT
026300     .
026400
026500**********************************************************
026600 M0135-VERIFY-ACCOUNTS-EXIST.
026700
026800     MOVE 'N' TO IS-FROM-FOUND-SWITCH
026900     MOVE 'N' TO IS-TO-FOUND-SWITCH
027000     MOVE 'N' TO IS-SCAN-EOF-SWITCH
027100
027200     OPEN INPUT USER-FILE
027300     IF NOT USER-FS-OK
027400         GO TO M0135-EXIT
027500     END-IF
027600
027700     PERFORM M0136-SCAN-ONE-USER-REC UNTIL IS-SCAN-EOF
027800     CLOSE USER-FILE
027900     .
028000 M0135-EXIT.
028100     EXIT
028200     .
028300
028400**********************************************************
028500 M0136-SCAN-ONE-USER-REC.
028600
028700     READ USER-FILE
028800         AT END SET IS-SCAN-EOF TO TRUE
028900         NOT AT END
029000             IF USR-USER-ID = XR-FROM-USER
029100                 SET IS-FROM-FOUND TO TRUE
029200             END-IF
029300             IF USR-USER-ID = XR-TO-USER
029400                 SET IS-TO-FOUND TO TRUE
029500             END-IF
029600     END-READ
029700     .
029800
029900**********************************************************
030000 M0140-CHECK-BALANCE.
030100
030200     MOVE ZERO TO W9-INCOME-SUM, W9-EXPENSE-SUM
030300     MOVE 'N' TO IS-SCAN-EOF-SWITCH
030400
030500     OPEN INPUT TXN-LEDGER-FILE
030600     IF NOT LEDGER-FS-OK
030700         GO TO M0140-EXIT
030800     END-IF
030900
031000     PERFORM M0145-SCAN-ONE-LEDGER-REC UNTIL IS-SCAN-EOF
031100     CLOSE TXN-LEDGER-FILE
031200
031300     COMPUTE W9-SENDER-BALANCE = W9-INCOME-SUM - W9-EXPENSE-SUM
031400     .
031500 M0140-EXIT.
031600     EXIT
031700     .
031800
031900**********************************************************
032000 M0145-SCAN-ONE-LEDGER-REC.
032100
032200     READ TXN-LEDGER-FILE
032300         AT END SET IS-SCAN-EOF TO TRUE
032400         NOT AT END
032500             IF TXN-USER-ID = XR-FROM-USER
032600                 IF TXN-TYPE-INCOME
032700                     ADD TXN-AMOUNT TO W9-INCOME-SUM
032800                 ELSE
032900                     IF TXN-TYPE-EXPENSE
033000                         ADD TXN-AMOUNT TO W9-EXPENSE-SUM
033100                     END-IF
033200                 END-IF
033300             END-IF
033400     END-READ
033500     .
033600
033700**********************************************************
033800* Post the EXPENSE leg for the sender.  Description: "Transfer
033900* to <to-user>" with a ": <description>" suffix only when the
034000* request carried one (BATCH FLOW - Transfer).
034100**********************************************************
034200 B0100-POST-SENDER-LEG.
034300
034400     IF XR-DESC = SPACE
034500         STRING 'Transfer to ' DELIMITED BY SIZE
034600                XR-TO-USER     DELIMITED BY SPACE
034700             INTO WC-XFER-DESC
034800     ELSE
034900         STRING 'Transfer to ' DELIMITED BY SIZE
035000                XR-TO-USER     DELIMITED BY SPACE
035100                ': '           DELIMITED BY SIZE
035200                XR-DESC        DELIMITED BY SIZE
035300             INTO WC-XFER-DESC
035400     END-IF
035500
035600     MOVE 'D'            TO WC-CALLER-MODE
035700     MOVE XR-FROM-USER   TO WC-POST-USER-ID
035800     MOVE 'E'            TO WC-POST-TYPE
035900     MOVE WC-XFER-CATEGORY TO WC-POST-CATEGORY
036000     MOVE XR-AMOUNT      TO WC-POST-AMOUNT
036100     MOVE WC-XFER-DESC   TO WC-POST-DESC
036200
036300     CALL 'FINPOST' USING WC-CALLER-MODE, WC-POST-REQUEST,
036400                           WC-POST-RESULT
036500     .
036600
036700**********************************************************
036800* Post the INCOME leg for the receiver, mirroring B0100.
036900**********************************************************
037000 B0110-POST-RECEIVER-LEG.
037100
037200     IF XR-DESC = SPACE
037300         STRING 'Transfer from ' DELIMITED BY SIZE
037400                XR-FROM-USER     DELIMITED BY SPACE
037500             INTO WC-XFER-DESC
037600     ELSE
037700         STRING 'Transfer from ' DELIMITED BY SIZE
037800                XR-FROM-USER     DELIMITED BY SPACE
037900                ': '             DELIMITED BY SIZE
038000                XR-DESC          DELIMITED BY SIZE
038100             INTO WC-XFER-DESC
038200     END-IF
038300
038400     MOVE 'D'            TO WC-CALLER-MODE
038500     MOVE XR-TO-USER     TO WC-POST-USER-ID
038600     MOVE 'I'            TO WC-POST-TYPE
038700     MOVE WC-XFER-CATEGORY TO WC-POST-CATEGORY
038800     MOVE XR-AMOUNT      TO WC-POST-AMOUNT
038900     MOVE WC-XFER-DESC   TO WC-POST-DESC
039000
039100     CALL 'FINPOST' USING WC-CALLER-MODE, WC-POST-REQUEST,
039200                           WC-POST-RESULT
039300     .
039400
039500**********************************************************
039600 Z0100-READ-TRANSFER-REQUEST.
039700
039800     READ TRANSFER-REQUEST-FILE
039900         AT END SET IS-XFER-EOF TO TRUE
040000     END-READ
040100     .
040200
040300**********************************************************
040400 Z0190-CLOSE-FILES.
040500
040600     CLOSE TRANSFER-REQUEST-FILE
040700     .
040800
040900**********************************************************
041000 Z0900-ERROR-ROUTINE.
041100     COPY Z0900-ERROR-ROUTINE.
041200     .
041300
041400**********************************************************
