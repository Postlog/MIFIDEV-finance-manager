000100*
000200*  Paragraph body for the shared I-O error trace.
000300*  Put this file in the /COPYLIB directory.
000400*
000500*  Include inside a paragraph with:
000600*      PARA-NAME.
000700*          COPY Z0900-ERROR-ROUTINE.
000800*
000900*  Caller loads wc-msg-filestat / wc-msg-tblcurs / wc-msg-para
001000*  / wc-msg-srcfile before the COPY runs.
001100*
001200     DISPLAY 'I-O ERROR TRACE ' wr-program-error-message
001300     MOVE wr-program-error-message TO wc-err-line(1)
