000100**********************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. FINBUDM.
000400 AUTHOR. M LINDQVIST.
000500 INSTALLATION. NORRBY EDP CENTER.
000600 DATE-WRITTEN. 1987-11-18.
000700 DATE-COMPILED.
000800 SECURITY.  UNCLASSIFIED - INTERNAL BATCH UTILITY.
000900*
001000* Purpose: Apply the day's budget-maintenance requests (set,
001100*          replace or remove a category limit) against the
001200*          budget master, producing a new master.  Classic
001300*          old-master/transaction merge - both BUDGET-OLD-FILE
001400*          and BUDGET-REQUEST-FILE must arrive sorted ascending
001500*          by user id then category.  The operator's job step
001600*          that follows this one renames BUDGET-NEW-FILE over
001700*          BUDGET-OLD-FILE for the next run.
001800*
001900**********************************************************
002000* CHANGE LOG
002100*----------------------------------------------------------
002200* 1987-11-18 ML  PFM0003 - initial version: three-way merge,
002300*                set/replace/remove against the budget master.
002400* 1989-02-27 BK  PFM0014 - reject counter added; a SET request
002500*                that fails validation leaves the old record
002600*                (if any) untouched instead of halting the run.
002700* 1993-06-11 SS  PFM0057 - REMOVE request for a category with
002800*                no master record now just counted, not abended.
002900* 1998-12-01 BK  PFM0079 - Y2K: COPYLIB-WSDATE shared date block
003000*                brought in for the run-date stamp on the
003100*                control totals line.
003200* 2006-09-30 ML  PFM0121 - duplicate-key-in-request guard added
003300*                (two requests for the same user/category in one
003400*                run are no longer silently merged together).
003500* 2013-04-04 SS  PFM0162 - control totals DISPLAY widened to
003600*                show carried/set/removed/rejected on one line.
003700* 2014-04-02 ML  PFM0165 - this step now runs as one CALLed leg    PFM0165
003800*                of the new FINBATCH run driver instead of its
003900*                own job step; STOP RUN changed to GOBACK.         PFM0165
004000* 2014-04-23 ML  PFM0179 - swapped the UPSI-0 rerun switch in
004100*                SPECIAL-NAMES for a CLASS condition on the
004200*                request action byte - the merge never needed a
004300*                rerun flag, but a garbled action code on an
004400*                incoming request was going through as a
004500*                silent SET until now.
004600* 2014-04-23 ML  PFM0180 - matched-key handling now falls through
004700*                into the common two-file read instead of the
004800*                carry/new-only legs each calling it separately;
004900*                see M0110/M0115 below.
005000*----------------------------------------------------------
005100**********************************************************
005200 ENVIRONMENT DIVISION.
005300*----------------------------------------------------------
005400 CONFIGURATION SECTION.
005500*    PFM0179 - request action byte must be S or R; anything
005600*    else is rejected before it ever reaches the merge logic.
005700 SPECIAL-NAMES.
005800     CLASS VALID-BUDGET-ACTION IS 'S' 'R'.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT BUDGET-OLD-FILE ASSIGN TO 'BUDGMSTR'
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WC-OLDBGT-FS.
006500
006600     SELECT BUDGET-REQUEST-FILE ASSIGN TO 'BUDGTRQ'
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WC-BGTRQ-FS.
006900
007000     SELECT BUDGET-NEW-FILE ASSIGN TO 'BUDGNEW'
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS WC-NEWBGT-FS.
007300
007400**********************************************************
007500 DATA DIVISION.
007600*----------------------------------------------------------
007700 FILE SECTION.
007800 FD  BUDGET-OLD-FILE.
007900     COPY COPYLIB-BGTREC
008000         REPLACING ==BGT-RECORD==         BY ==OLDBG-RECORD==
008100                   ==BGT-USER-ID==        BY ==OLDBG-USER-ID==
008200                   ==BGT-CATEGORY==       BY ==OLDBG-CATEGORY==
008300                   ==BGT-LIMIT-ALT==      BY ==OLDBG-LIMIT-ALT==
008400                   ==BGT-LIMIT-UNSIGNED== BY ==OLDBG-LIMIT-UNSIGNED==
008500                   ==BGT-LIMIT==          BY ==OLDBG-LIMIT==.
008600
008700 FD  BUDGET-REQUEST-FILE.
008800 01  BUDGET-REQUEST-REC.
008900     05  BR-ACTION                   PIC X(1).
009000         88  BR-ACTION-SET               VALUE 'S'.
009100         88  BR-ACTION-REMOVE            VALUE 'R'.
009200     05  BR-USER-ID                  PIC X(20).
009300     05  BR-CATEGORY                 PIC X(20).
009400     05  BR-LIMIT                    PIC S9(9)V99.
009500     05  FILLER                      PIC X(12).
009600*    PFM0165 - unsigned view of the limit for the console
009700*    trace line on a rejected SET request.
009800 01  BUDGET-REQUEST-REC-ALT REDEFINES BUDGET-REQUEST-REC.
009900     05  FILLER                      PIC X(41).
010000     05  BR-LIMIT-UNSIGNED           PIC 9(9)V99.
010100     05  FILLER                      PIC X(12).
010200
010300 FD  BUDGET-NEW-FILE.
010400     COPY COPYLIB-BGTREC.
010500
010600**********************************************************
010700 WORKING-STORAGE SECTION.
010800
010900*    working storage data for error routine
011000     COPY Z0900-error-wkstg.
011100
011200*    shared run date/time block
011300     COPY COPYLIB-WSDATE.
011400
011500 01  FILE-STATUS-FIELDS.
011600     05  WC-OLDBGT-FS                PIC XX.
011700         88  OLDBGT-FS-OK                VALUE '00'.
011800         88  OLDBGT-FS-EOF               VALUE '10'.
011900     05  WC-BGTRQ-FS                 PIC XX.
012000         88  BGTRQ-FS-OK                 VALUE '00'.
012100         88  BGTRQ-FS-EOF                VALUE '10'.
012200     05  WC-NEWBGT-FS                PIC XX.
012300         88  NEWBGT-FS-OK                VALUE '00'.
012400 01  WC-FILE-STATUS-ALT REDEFINES FILE-STATUS-FIELDS.
012500     05  FILLER                      PIC X(6).
012600
012700 01  SWITCHES.
012800     05  IS-OLD-EOF-SWITCH           PIC X(1)   VALUE 'N'.
012900         88  IS-OLD-EOF                  VALUE 'Y'.
013000     05  IS-REQ-EOF-SWITCH           PIC X(1)   VALUE 'N'.
013100         88  IS-REQ-EOF                  VALUE 'Y'.
013200     05  IS-VALID-BUDGET-SWITCH      PIC X(1)   VALUE 'Y'.
013300         88  IS-VALID-BUDGET             VALUE 'Y'.
013400
013500*    run totals - standalone counters, each DISPLAYed by name
013600*    on the control totals line.
013700 77  W9-BUDGETS-CARRIED          PIC S9(7) COMP VALUE ZERO.
013800 77  W9-BUDGETS-SET              PIC S9(7) COMP VALUE ZERO.
013900 77  W9-BUDGETS-REMOVED          PIC S9(7) COMP VALUE ZERO.
014000 77  W9-BUDGETS-REJECTED         PIC S9(7) COMP VALUE ZERO.
014100
014200*    merge keys - high-values forces a file to stop matching
014300*    once it has reached end of data
014400 01  MATCH-KEYS.
014500     05  WC-OLD-KEY.
014600         10  WC-OLD-KEY-USER         PIC X(20).
014700         10  WC-OLD-KEY-CAT          PIC X(20).
014800     05  WC-REQ-KEY.
014900         10  WC-REQ-KEY-USER         PIC X(20).
015000         10  WC-REQ-KEY-CAT          PIC X(20).
015100*    laid over both keys for a single VALUE HIGH-VALUES prime
015200 01  MATCH-KEYS-ALT REDEFINES MATCH-KEYS.
015300     05  FILLER                      PIC X(80).
015400
015500 77  WC-REJECT-REASON                PIC X(40)  VALUE SPACE.
015600 77  WC-LAST-REQ-KEY                 PIC X(40)  VALUE SPACE.
015700
015800 LINKAGE SECTION.
015900*----------------------------------------------------------
016000
016100**********************************************************
016200 PROCEDURE DIVISION.
016300**********************************************************
016400* Run driver for the merge - prime both files, walk the
016500* merge until both are exhausted, close up and report the
016600* counts on the console so the operator can eyeball the run
016700* before the rename-over-old job step fires.
016800**********************************************************
016900 0000-FINBUDM.
017000
017100     MOVE 'FINBUDM.cbl' TO wc-msg-srcfile
017200     PERFORM A0100-INITIALIZE
017300     PERFORM M0100-MERGE-BUDGETS UNTIL IS-OLD-EOF AND IS-REQ-EOF
017400     PERFORM Z0190-CLOSE-FILES
017500
017600     DISPLAY 'FINBUDM - CARRIED ' W9-BUDGETS-CARRIED
017700             ' SET ' W9-BUDGETS-SET
017800             ' REMOVED ' W9-BUDGETS-REMOVED
017900             ' REJECTED ' W9-BUDGETS-REJECTED
018000
018100*    PFM0165 - CALLed from FINBATCH now, so control returns to     PFM0165
018200*    the driver rather than ending the whole run here.
018300     GOBACK                                                        PFM0165
018400     .
018500
018600**********************************************************
018700* Open all three files and prime the merge by reading the
018800* first record off each of the old master and the request
018900* file - the merge loop always expects both keys to be
019000* already loaded before it runs its first compare.
019100**********************************************************
019200 A0100-INITIALIZE.
019300
019400     MOVE SPACE TO MATCH-KEYS
019500     OPEN INPUT  BUDGET-OLD-FILE
019600                 BUDGET-REQUEST-FILE
019700          OUTPUT BUDGET-NEW-FILE
019800
019900     IF NOT OLDBGT-FS-OK OR NOT BGTRQ-FS-OK OR NOT NEWBGT-FS-OK
020000         MOVE WC-OLDBGT-FS  TO wc-msg-filestat
020100         MOVE 'BUDGET-FILES' TO wc-msg-tblcurs
020200         MOVE 'A0100-INITIALIZE' TO wc-msg-para
020300         PERFORM Z0900-ERROR-ROUTINE
020400     END-IF
020500
020600     PERFORM Z0100-READ-OLD-MASTER
020700     PERFORM Z0110-READ-REQUEST
020800     .
020900
021000**********************************************************
021100* One cycle of the three-way merge.  Whichever key is lower
021200* drives the action; equal keys mean a request exists for a
021300* category already on the master (BUSINESS RULES - Budget
021400* maintenance: write or replace, or remove, the single record
021500* for a (user, category)).
021600**********************************************************
021700 M0100-MERGE-BUDGETS.
021800
021900     IF WC-OLD-KEY < WC-REQ-KEY
022000         PERFORM M0120-CARRY-OLD-RECORD
022100     ELSE
022200         IF WC-OLD-KEY > WC-REQ-KEY
022300             PERFORM M0130-APPLY-NEW-ONLY
022400         ELSE
022500             PERFORM M0110-APPLY-MATCHED-KEY THRU M0115-EXIT
022600         END-IF
022700     END-IF
022800     .
022900
023000**********************************************************
023100 M0110-APPLY-MATCHED-KEY.
023200
023300     IF BR-ACTION-REMOVE
023400         ADD 1 TO W9-BUDGETS-REMOVED
023500     ELSE
023600         PERFORM M0140-VALIDATE-BUDGET
023700         IF IS-VALID-BUDGET
023800             MOVE OLDBG-USER-ID  TO BGT-USER-ID
023900             MOVE OLDBG-CATEGORY TO BGT-CATEGORY
024000             MOVE BR-LIMIT       TO BGT-LIMIT
024100             WRITE BGT-RECORD
024200             ADD 1 TO W9-BUDGETS-SET
024300         ELSE
024400             MOVE OLDBG-RECORD TO BGT-RECORD
024500             WRITE BGT-RECORD
024600             ADD 1 TO W9-BUDGETS-REJECTED
024700             DISPLAY 'BUDGET REQUEST REJECTED - '
024800                     WC-REJECT-REASON
024900         END-IF
025000     END-IF
025100     .
025200
025300**********************************************************
025400* Matched-key handling always needs both files advanced to
025500* their next record afterward - falls through from M0110
025600* above into this common step instead of the old two-PERFORM
025700* tail.
025800**********************************************************
025900 M0115-READ-BOTH-NEXT.
026000
026100     PERFORM Z0100-READ-OLD-MASTER
026200     PERFORM Z0110-READ-REQUEST
026300     .
026400 M0115-EXIT.
026500     EXIT
026600     .
026700
026800**********************************************************
026900* Old key is lower - this category has no request against
027000* it this run, so the master record carries forward to the
027100* new file unchanged.
027200**********************************************************
027300 M0120-CARRY-OLD-RECORD.
027400
027500     MOVE OLDBG-RECORD TO BGT-RECORD
027600     WRITE BGT-RECORD
027700     ADD 1 TO W9-BUDGETS-CARRIED
027800
027900     PERFORM Z0100-READ-OLD-MASTER
028000     .
028100
028200**********************************************************
028300* Request key is lower - a category with no matching master
028400* record.  A REMOVE here has nothing to remove (counted, not
028500* fatal); a SET creates the category for the first time.
028600**********************************************************
028700 M0130-APPLY-NEW-ONLY.
028800
028900     IF BR-ACTION-REMOVE
029000*        nothing on the master to remove - counted, not fatal
029100         ADD 1 TO W9-BUDGETS-REJECTED
029200         DISPLAY 'BUDGET REMOVE IGNORED - NO RECORD FOR '
029300                 BR-USER-ID ' / ' BR-CATEGORY
029400     ELSE
029500         PERFORM M0140-VALIDATE-BUDGET
029600         IF IS-VALID-BUDGET
029700             MOVE BR-USER-ID   TO BGT-USER-ID
029800             MOVE BR-CATEGORY  TO BGT-CATEGORY
029900             MOVE BR-LIMIT     TO BGT-LIMIT
030000             WRITE BGT-RECORD
030100             ADD 1 TO W9-BUDGETS-SET
030200         ELSE
030300             ADD 1 TO W9-BUDGETS-REJECTED
030400             DISPLAY 'BUDGET REQUEST REJECTED - '
030500                     WC-REJECT-REASON
030600         END-IF
030700     END-IF
030800
030900     PERFORM Z0110-READ-REQUEST
031000     .
031100
031200**********************************************************
031300* Record validation (Budget) - action code, category
031400*                non-blank, limit not negative (BUSINESS RULES).
031500**********************************************************
031600 M0140-VALIDATE-BUDGET.
031700
031800     SET IS-VALID-BUDGET TO TRUE
031900     MOVE SPACE TO WC-REJECT-REASON
032000
032100     IF BR-ACTION IS NOT VALID-BUDGET-ACTION
032200         MOVE 'N' TO IS-VALID-BUDGET-SWITCH
032300         MOVE 'ACTION CODE NOT S OR R' TO WC-REJECT-REASON
032400     END-IF
032500
032600     IF BR-CATEGORY = SPACE
032700         MOVE 'N' TO IS-VALID-BUDGET-SWITCH
032800         MOVE 'CATEGORY IS BLANK' TO WC-REJECT-REASON
032900     END-IF
033000
033100     IF BR-LIMIT < 0
033200         MOVE 'N' TO IS-VALID-BUDGET-SWITCH
033300         MOVE 'LIMIT MUST NOT BE NEGATIVE' TO WC-REJECT-REASON
033400     END-IF
033500     .
033600
033700**********************************************************
033800* Sequential read of the old budget master, one record
033900* ahead of the merge compare.  HIGH-VALUES on end of file
034000* lets the merge logic keep treating the request file as
034100* the lower key until it too runs out.
034200**********************************************************
034300 Z0100-READ-OLD-MASTER.
034400
034500     IF NOT IS-OLD-EOF
034600         READ BUDGET-OLD-FILE
034700             AT END
034800                 SET IS-OLD-EOF TO TRUE
034900                 MOVE HIGH-VALUES TO WC-OLD-KEY
035000             NOT AT END
035100                 MOVE OLDBG-USER-ID  TO WC-OLD-KEY-USER
035200                 MOVE OLDBG-CATEGORY TO WC-OLD-KEY-CAT
035300         END-READ
035400     END-IF
035500     .
035600
035700**********************************************************
035800* Sequential read of the day's budget requests, with the
035900* duplicate-key guard from PFM0121 - two requests for the
036000* same user/category in one run are flagged, not merged.
036100**********************************************************
036200 Z0110-READ-REQUEST.
036300
036400     IF NOT IS-REQ-EOF
036500         MOVE WC-REQ-KEY TO WC-LAST-REQ-KEY
036600         READ BUDGET-REQUEST-FILE
036700             AT END
036800                 SET IS-REQ-EOF TO TRUE
036900                 MOVE HIGH-VALUES TO WC-REQ-KEY
037000             NOT AT END
037100                 MOVE BR-USER-ID  TO WC-REQ-KEY-USER
037200                 MOVE BR-CATEGORY TO WC-REQ-KEY-CAT
037300                 IF WC-REQ-KEY = WC-LAST-REQ-KEY
037400                     DISPLAY 'DUPLICATE BUDGET REQUEST KEY - '
037500                             BR-USER-ID ' / ' BR-CATEGORY
037600                 END-IF
037700         END-READ
037800     END-IF
037900     .
038000
038100**********************************************************
038200* End of run - close all three files so the new master is
038300* flushed to disk before the operator's rename step runs.
038400**********************************************************
038500 Z0190-CLOSE-FILES.
038600
038700     CLOSE BUDGET-OLD-FILE BUDGET-REQUEST-FILE BUDGET-NEW-FILE
038800     .
038900
039000**********************************************************
039100 Z0900-ERROR-ROUTINE.
039200     COPY Z0900-ERROR-ROUTINE.
039300     .
039400
039500**********************************************************
