000100*
000200*    Ledger transaction record (income/expense posting).
000300*    One record per posting; ledger file is kept sorted by
000400*    TXN-USER-ID then TXN-CATEGORY for the control-break
000500*    reporting run (see FINRPT).
000600*    Put this file in the /COPYLIB directory.
000700*
000800*    Include with: 'COPY COPYLIB-TXNREC.' in WS or FD.
000900*
001000 01  TXN-RECORD.
001100     03 TXN-USER-ID                PIC X(20).
001200     03 TXN-ID                     PIC X(36).
001300     03 TXN-TYPE                   PIC X(1).
001400         88  TXN-TYPE-INCOME           VALUE 'I'.
001500         88  TXN-TYPE-EXPENSE          VALUE 'E'.
001600         88  TXN-TYPE-VALID            VALUE 'I' 'E'.
001700     03 TXN-CATEGORY                PIC X(20).
001800     03 TXN-AMOUNT                  PIC S9(9)V99.
001900     03 TXN-DATE                    PIC X(10).
002000*    Alternate view of the posting date, laid over TXN-DATE,
002100*    used when the date has to be rebuilt from the ACCEPT
002200*    FROM DATE YYYYMMDD parts instead of moved whole.
002300     03 TXN-DATE-ALT REDEFINES TXN-DATE.
002400         05 TXN-DATE-YYYY           PIC X(4).
002500         05 TXN-DATE-SEP1           PIC X.
002600         05 TXN-DATE-MM             PIC X(2).
002700         05 TXN-DATE-SEP2           PIC X.
002800         05 TXN-DATE-DD             PIC X(2).
002900     03 TXN-TIME                    PIC X(8).
003000     03 TXN-DESC                    PIC X(40).
003100     03 FILLER                      PIC X(10).
