000100*
000200*    Account-level running totals, accumulated across the
000300*    whole ledger control group for one TXN-USER-ID.
000400*    Put this file in the /COPYLIB directory.
000500*
000600*    Include with: 'COPY COPYLIB-ACCTOT.' in WS.
000700*
000800 01  ACC-TOTALS.
000900     05  ACC-TOTAL-INCOME            PIC S9(11)V99 VALUE ZERO.
001000     05  ACC-TOTAL-EXPENSE           PIC S9(11)V99 VALUE ZERO.
001100     05  ACC-BALANCE                 PIC S9(11)V99 VALUE ZERO.
001200     05  FILLER                      PIC X(06).
001300
001400*    Edited view used when the totals are moved straight to
001500*    a report line without an intervening COMPUTE.
001600 01  ACC-TOTALS-ALT REDEFINES ACC-TOTALS.
001700     05  ACC-TOTAL-INCOME-ED         PIC S9(11)V99.
001800     05  ACC-TOTAL-EXPENSE-ED        PIC S9(11)V99.
001900     05  ACC-BALANCE-ED              PIC S9(11)V99.
002000     05  FILLER                      PIC X(06).
